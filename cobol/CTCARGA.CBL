000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ROBERTO A. MOTTA (RAM)                           *
000400* APLICACION  : CONSORCIOS - ANALISE ESTRATEGICA DE COTAS        *
000500* PROGRAMA    : CTCARGA                                         *
000600* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000700* DESCRIPCION : LE A CONFIGURACAO DO GRUPO E AS LISTAS DE COTAS *
000800*             : CONTEMPLADAS E DISPONIVEIS, CLASSIFICA TODAS AS *
000900*             : COTAS 1..N E MONTA A TABELA CT-TABELA-COTAS QUE *
001000*             : OS PROGRAMAS CTSEQAN/CTEDGAN/CTGAPAN CONSOMEM   *
001100* ARCHIVOS    : CTGRPCF=C, CTCONTP=C, CTDISPO=C                 *
001200* ACCION (ES) : C=CONSULTAR (SOMENTE LEITURA)                   *
001300* PROGRAMA(S) : CTSEQAN, CTEDGAN, CTGAPAN (CHAMADORES)          *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: TK-40551                                         *
001600******************************************************************
001700*               H I S T O R I C O   D E   M U D A N C A S        *
001800******************************************************************
001900*     14/03/1991  RAM   -         CRIACAO INICIAL DO MODULO      *
002000*     22/08/1994  RAM   -         INCLUIDA CONTAGEM DE OCUPADAS  *
002100*     19/09/1998  JLRA  TK-19980919  REVISAO DE SECULO - CAMPOS  *
002200*                              DE DATA JA VEM COM 4 DIGITOS ANO  *
002300*     11/02/2024  JLRA  TK-40551  MODULO REAPROVEITADO PARA A    *
002400*                              ANALISE ESTRATEGICA DE COTAS     *
002500*     02/04/2024  JLRA  TK-40778  AJUSTE NA CONTAGEM DE OCUPADAS *
002600*     03/06/2024  MSRV  TK-41120  COTA CONTEMPLADA E DISPONIVEL  *
002700*                              NA MESMA LISTA VALE CONTEMPLADA  *
002800*     14/01/2025  MSRV  TK-42055  DISPLAY DE ESTATISTICAS FINAIS *
002900*     10/08/2026  LTVZ  TK-43017  PARAGRAFOS DE LEITURA COM SAIDA *
003000*                              DIRETA NO FIM (EOF) DO ARQUIVO    *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                    CTCARGA.
003400 AUTHOR.                        ROBERTO A. MOTTA.
003500 INSTALLATION.                  CONSORCIOS - CPD CENTRAL.
003600 DATE-WRITTEN.                  14/03/1991.
003700 DATE-COMPILED.
003800 SECURITY.                      USO INTERNO - CONSORCIOS.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS COTA-VALIDA IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS WKS-UPSI-TESTE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT CTGRPCF          ASSIGN TO CTGRPCF
005000                              ORGANIZATION IS LINE SEQUENTIAL
005100                              FILE STATUS IS FS-CTGRPCF.
005200*
005300     SELECT CTCONTP          ASSIGN TO CTCONTP
005400                              ORGANIZATION IS LINE SEQUENTIAL
005500                              FILE STATUS IS FS-CTCONTP.
005600*
005700     SELECT CTDISPO          ASSIGN TO CTDISPO
005800                              ORGANIZATION IS LINE SEQUENTIAL
005900                              FILE STATUS IS FS-CTDISPO.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  CTGRPCF
006500     RECORD CONTAINS 80 CHARACTERS
006600     RECORDING MODE IS F
006700     LABEL RECORD IS STANDARD.
006800     COPY CTGRPCF.
006900*
007000 FD  CTCONTP
007100     RECORD CONTAINS 80 CHARACTERS
007200     RECORDING MODE IS F
007300     LABEL RECORD IS STANDARD.
007400     COPY CTQNUM REPLACING ==CTQNUM== BY ==CTCP==.
007500*
007600 FD  CTDISPO
007700     RECORD CONTAINS 80 CHARACTERS
007800     RECORDING MODE IS F
007900     LABEL RECORD IS STANDARD.
008000     COPY CTQNUM REPLACING ==CTQNUM== BY ==CTDP==.
008100*
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINAS DE VALIDACAO FILE-STATUS            *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     05  FS-CTGRPCF              PIC 9(02) VALUE ZEROS.
008800     05  FS-CTCONTP              PIC 9(02) VALUE ZEROS.
008900     05  FS-CTDISPO              PIC 9(02) VALUE ZEROS.
009000     05  FILLER                  PIC X(02).
009100 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
009200     05  WKS-FS-BUFFER           PIC X(08).
009300*
009400 01  WKS-UPSI-TESTE              PIC X(01) VALUE 'N'.
009500*
009600 01  WKS-FLAGS.
009700     05  WKS-FIM-CTCONTP         PIC 9(01) VALUE ZEROS.
009800         88  FIM-CTCONTP                   VALUE 1.
009900     05  WKS-FIM-CTDISPO         PIC 9(01) VALUE ZEROS.
010000         88  FIM-CTDISPO                   VALUE 1.
010100     05  FILLER                  PIC X(02).
010200 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
010300     05  WKS-FLAGS-BUFFER        PIC X(04).
010400******************************************************************
010500*              CONTADORES E SUBSCRITOS DE TRABALHO               *
010600******************************************************************
010700 01  WKS-CONTADORES.
010800     05  WKS-I-COTA              PIC 9(04) COMP VALUE ZEROS.
010900     05  WKS-LINHAS-LIDAS-CONTP  PIC 9(06) COMP VALUE ZEROS.
011000     05  WKS-LINHAS-LIDAS-DISPO  PIC 9(06) COMP VALUE ZEROS.
011100     05  WKS-LINHAS-IGNORADAS    PIC 9(06) COMP VALUE ZEROS.
011200     05  FILLER                  PIC X(04).
011300 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
011400     05  WKS-CONT-LIMPEZA        PIC X(22).
011500*
011600 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
011700*
011800******************************************************************
011900*                    A R E A   D A   T A B E L A                 *
012000******************************************************************
012100     COPY CTCOTAB.
012200*
012300 LINKAGE SECTION.
012400     COPY CTCOTAB REPLACING ==CT-== BY ==LK-==.
012500*
012600 PROCEDURE DIVISION USING LK-TABELA-COTAS.
012700******************************************************************
012800*               S E C A O   P R I N C I P A L                    *
012900******************************************************************
013000 000-PRINCIPAL SECTION.
013100     PERFORM 100-ABRIR-ARQUIVOS THRU 100-ABRIR-ARQUIVOS-E
013200     PERFORM 200-LER-CONFIG-GRUPO THRU 200-LER-CONFIG-GRUPO-E
013300     PERFORM 300-INICIALIZAR-TABELA THRU 300-INICIALIZAR-TABELA-E
013400     PERFORM 400-LER-CONTEMPLADAS
013500         THRU 400-LER-CONTEMPLADAS-E UNTIL FIM-CTCONTP
013600     PERFORM 500-LER-DISPONIVEIS
013700         THRU 500-LER-DISPONIVEIS-E  UNTIL FIM-CTDISPO
013800     PERFORM 600-CLASSIFICAR-RESTANTES THRU 600-CLASSIFICAR-RESTANTES-E
013900     PERFORM 700-CALCULAR-CONJUNTOS-DERIVADOS
014000         THRU 700-CALCULAR-CONJUNTOS-DERIVADOS-E
014100     PERFORM 800-ESTATISTICAS-CARGA THRU 800-ESTATISTICAS-CARGA-E
014200     PERFORM 900-FECHAR-ARQUIVOS THRU 900-FECHAR-ARQUIVOS-E
014300     MOVE CT-TABELA-COTAS TO LK-TABELA-COTAS
014400     GOBACK.
014500 000-PRINCIPAL-E. EXIT.
014600******************************************************************
014700*              A B E R T U R A   D O S   A R Q U I V O S         *
014800******************************************************************
014900 100-ABRIR-ARQUIVOS SECTION.
015000     OPEN INPUT CTGRPCF CTCONTP CTDISPO
015100     IF FS-CTGRPCF NOT = 0
015200        DISPLAY ">>> ERRO AO ABRIR CTGRPCF, STATUS: " FS-CTGRPCF
015300                UPON CONSOLE
015400        MOVE 91 TO RETURN-CODE
015500        STOP RUN
015600     END-IF
015700     IF FS-CTCONTP NOT = 0 AND NOT = 97
015800        DISPLAY ">>> ERRO AO ABRIR CTCONTP, STATUS: " FS-CTCONTP
015900                UPON CONSOLE
016000        MOVE 91 TO RETURN-CODE
016100        STOP RUN
016200     END-IF
016300     IF FS-CTDISPO NOT = 0 AND NOT = 97
016400        DISPLAY ">>> ERRO AO ABRIR CTDISPO, STATUS: " FS-CTDISPO
016500                UPON CONSOLE
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF.
016900 100-ABRIR-ARQUIVOS-E. EXIT.
017000******************************************************************
017100*         L E I T U R A   D A   C O N F I G U R A C A O          *
017200******************************************************************
017300 200-LER-CONFIG-GRUPO SECTION.
017400     READ CTGRPCF
017500         AT END
017600            DISPLAY ">>> CTGRPCF VAZIO - GRUPO SEM COTAS <<<"
017700                    UPON CONSOLE
017800            MOVE 91 TO RETURN-CODE
017900            PERFORM 900-FECHAR-ARQUIVOS THRU 900-FECHAR-ARQUIVOS-E
018000            STOP RUN
018100     END-READ
018200     MOVE CTGC-TOTAL-COTAS TO CT-TOTAL-COTAS.
018300 200-LER-CONFIG-GRUPO-E. EXIT.
018400******************************************************************
018500*       I N I C I A L I Z A C A O   D A   T A B E L A            *
018600******************************************************************
018700 300-INICIALIZAR-TABELA SECTION.
018800     MOVE ZEROS TO CT-QTD-CONTEMPLADAS CT-QTD-DISPONIVEIS
018900                    CT-QTD-ATIVAS-POSSE CT-QTD-OCUPADAS
019000     PERFORM 310-LIMPAR-ENTRADA THRU 310-LIMPAR-ENTRADA-E
019100         VARYING WKS-I-COTA FROM 1 BY 1
019200         UNTIL WKS-I-COTA > CT-TOTAL-COTAS.
019300 300-INICIALIZAR-TABELA-E. EXIT.
019400*
019500 310-LIMPAR-ENTRADA SECTION.
019600     MOVE SPACE TO CT-STATUS-CODE (WKS-I-COTA).
019700 310-LIMPAR-ENTRADA-E. EXIT.
019800******************************************************************
019900*            L E I T U R A   D E   C O N T E M P L A D A S       *
020000******************************************************************
020100 400-LER-CONTEMPLADAS SECTION.
020200*    10/08/2026  LTVZ  TK-43017  SAIDA DIRETA P/ EXIT NO FIM     *
020300     READ CTCONTP
020400         AT END
020500            MOVE 1 TO WKS-FIM-CTCONTP
020600            GO TO 400-LER-CONTEMPLADAS-E
020700     END-READ
020800     ADD 1 TO WKS-LINHAS-LIDAS-CONTP
020900     PERFORM 410-PROCESSAR-LINHA-CONTEMPLADA
021000         THRU 410-PROCESSAR-LINHA-CONTEMPLADA-E.
021100 400-LER-CONTEMPLADAS-E. EXIT.
021200*
021300 410-PROCESSAR-LINHA-CONTEMPLADA SECTION.
021400     IF CTCP-MARCA = '#' OR CTCP-LINHA = SPACES
021500        ADD 1 TO WKS-LINHAS-IGNORADAS
021600     ELSE
021700        IF CTCP-QUOTA-NO > 0 AND
021800           CTCP-QUOTA-NO NOT > CT-TOTAL-COTAS
021900           SET CT-CONTEMPLADA (CTCP-QUOTA-NO) TO TRUE
022000        END-IF
022100     END-IF.
022200 410-PROCESSAR-LINHA-CONTEMPLADA-E. EXIT.
022300******************************************************************
022400*             L E I T U R A   D E   D I S P O N I V E I S        *
022500******************************************************************
022600 500-LER-DISPONIVEIS SECTION.
022700*    10/08/2026  LTVZ  TK-43017  SAIDA DIRETA P/ EXIT NO FIM     *
022800     READ CTDISPO
022900         AT END
023000            MOVE 1 TO WKS-FIM-CTDISPO
023100            GO TO 500-LER-DISPONIVEIS-E
023200     END-READ
023300     ADD 1 TO WKS-LINHAS-LIDAS-DISPO
023400     PERFORM 510-PROCESSAR-LINHA-DISPONIVEL
023500         THRU 510-PROCESSAR-LINHA-DISPONIVEL-E.
023600 500-LER-DISPONIVEIS-E. EXIT.
023700*
023800 510-PROCESSAR-LINHA-DISPONIVEL SECTION.
023900     IF CTDP-MARCA = '#' OR CTDP-LINHA = SPACES
024000        ADD 1 TO WKS-LINHAS-IGNORADAS
024100     ELSE
024200        IF CTDP-QUOTA-NO > 0 AND
024300           CTDP-QUOTA-NO NOT > CT-TOTAL-COTAS AND
024400           NOT CT-CONTEMPLADA (CTDP-QUOTA-NO)
024500           SET CT-DISPONIVEL (CTDP-QUOTA-NO) TO TRUE
024600        END-IF
024700     END-IF.
024800 510-PROCESSAR-LINHA-DISPONIVEL-E. EXIT.
024900******************************************************************
025000*     C L A S S I F I C A C A O   D A S   R E S T A N T E S      *
025100******************************************************************
025200 600-CLASSIFICAR-RESTANTES SECTION.
025300     PERFORM 610-MARCAR-ATIVA-POSSE THRU 610-MARCAR-ATIVA-POSSE-E
025400         VARYING WKS-I-COTA FROM 1 BY 1
025500         UNTIL WKS-I-COTA > CT-TOTAL-COTAS.
025600 600-CLASSIFICAR-RESTANTES-E. EXIT.
025700*
025800 610-MARCAR-ATIVA-POSSE SECTION.
025900     IF CT-NAO-CLASSIFICADA (WKS-I-COTA)
026000        SET CT-ATIVA-POSSE (WKS-I-COTA) TO TRUE
026100     END-IF.
026200 610-MARCAR-ATIVA-POSSE-E. EXIT.
026300******************************************************************
026400*         C O N J U N T O S   D E R I V A D O S                  *
026500******************************************************************
026600 700-CALCULAR-CONJUNTOS-DERIVADOS SECTION.
026700     PERFORM 710-CONTAR-STATUS-COTA THRU 710-CONTAR-STATUS-COTA-E
026800         VARYING WKS-I-COTA FROM 1 BY 1
026900         UNTIL WKS-I-COTA > CT-TOTAL-COTAS.
027000 700-CALCULAR-CONJUNTOS-DERIVADOS-E. EXIT.
027100*
027200 710-CONTAR-STATUS-COTA SECTION.
027300     EVALUATE TRUE
027400         WHEN CT-CONTEMPLADA (WKS-I-COTA)
027500              ADD 1 TO CT-QTD-CONTEMPLADAS
027600              ADD 1 TO CT-QTD-OCUPADAS
027700         WHEN CT-DISPONIVEL (WKS-I-COTA)
027800              ADD 1 TO CT-QTD-DISPONIVEIS
027900         WHEN CT-ATIVA-POSSE (WKS-I-COTA)
028000              ADD 1 TO CT-QTD-ATIVAS-POSSE
028100              ADD 1 TO CT-QTD-OCUPADAS
028200     END-EVALUATE.
028300 710-CONTAR-STATUS-COTA-E. EXIT.
028400******************************************************************
028500*                    E S T A T I S T I C A S                     *
028600******************************************************************
028700 800-ESTATISTICAS-CARGA SECTION.
028800     DISPLAY "******************************************"
028900             UPON CONSOLE
029000     MOVE CT-TOTAL-COTAS        TO WKS-MASCARA
029100     DISPLAY "TOTAL DE COTAS NO GRUPO    : " WKS-MASCARA
029200             UPON CONSOLE
029300     MOVE CT-QTD-CONTEMPLADAS   TO WKS-MASCARA
029400     DISPLAY "TOTAL CONTEMPLADAS         : " WKS-MASCARA
029500             UPON CONSOLE
029600     MOVE CT-QTD-DISPONIVEIS    TO WKS-MASCARA
029700     DISPLAY "TOTAL DISPONIVEIS (COMPRA) : " WKS-MASCARA
029800             UPON CONSOLE
029900     MOVE CT-QTD-ATIVAS-POSSE   TO WKS-MASCARA
030000     DISPLAY "TOTAL ATIVAS EM POSSE      : " WKS-MASCARA
030100             UPON CONSOLE
030200     MOVE CT-QTD-OCUPADAS       TO WKS-MASCARA
030300     DISPLAY "TOTAL OCUPADAS (C + H)     : " WKS-MASCARA
030400             UPON CONSOLE
030500     MOVE WKS-LINHAS-IGNORADAS  TO WKS-MASCARA
030600     DISPLAY "LINHAS DE COMENTARIO/BRANCO: " WKS-MASCARA
030700             UPON CONSOLE
030800     DISPLAY "******************************************"
030900             UPON CONSOLE.
031000 800-ESTATISTICAS-CARGA-E. EXIT.
031100******************************************************************
031200*                F E C H A M E N T O   D O S   A R Q U I V O S  *
031300******************************************************************
031400 900-FECHAR-ARQUIVOS SECTION.
031500     CLOSE CTGRPCF CTCONTP CTDISPO.
031600 900-FECHAR-ARQUIVOS-E. EXIT.
