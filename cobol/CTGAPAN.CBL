000100******************************************************************
000200* FECHA       : 30/08/1993                                       *
000300* PROGRAMADOR : NORA E. VELASQUEZ (NEV)                          *
000400* APLICACION  : CONSORCIOS - ANALISE ESTRATEGICA DE COTAS        *
000500* PROGRAMA    : CTGAPAN                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOCALIZA OS VAZIOS (GAPS) ENTRE COTAS ATIVAS     *
000800*             : (EM POSSE) E SIMULA O SORTEIO RADIAL PARA CADA   *
000900*             : COTA DISPONIVEL, MEDINDO A SUA CAPTACAO DE       *
001000*             : BOLAS E RECOMENDANDO A MELHOR COMPRA             *
001100* ARCHIVOS    : CTGRPCF=C, CTCONTP=C, CTDISPO=C, CTRGAP=A       *
001200* ACCION (ES) : R=RELATORIO                                      *
001300* PROGRAMA(S) : CTCARGA (CHAMADO)                                *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: TK-40554                                         *
001600******************************************************************
001700*               H I S T O R I C O   D E   M U D A N C A S        *
001800******************************************************************
001900*     30/08/1993  NEV   -         CRIACAO INICIAL DO PROGRAMA    *
002000*     11/06/1997  NEV   -         CORRIGIDA ORDEM RADIAL - BAIXO *
002100*                              ANTES DE ALTO NO MESMO OFFSET    *
002200*     19/09/1998  JLRA  TK-19980919  REVISAO DE SECULO           *
002300*     22/02/2024  JLRA  TK-40554  PROGRAMA REAPROVEITADO PARA A  *
002400*                              ANALISE ESTRATEGICA DE COTAS     *
002500*     29/07/2024  MSRV  TK-41342  SOMENTE COTAS EM POSSE SAO     *
002600*                              ELEGIVEIS PARA GANHAR SORTEIO    *
002700*     20/01/2025  MSRV  TK-42061  BLOCO DE RECOMENDACAO FINAL    *
002800*     04/03/2025  MSRV  TK-42110  CABECALHO PASSA A MOSTRAR O    *
002900*                              PERCENTUAL DE CADA STATUS         *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    CTGAPAN.
003300 AUTHOR.                        NORA E. VELASQUEZ.
003400 INSTALLATION.                  CONSORCIOS - CPD CENTRAL.
003500 DATE-WRITTEN.                  30/08/1993.
003600 DATE-COMPILED.
003700 SECURITY.                      USO INTERNO - CONSORCIOS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS COTA-VALIDA IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS WKS-UPSI-TESTE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT CTRGAP           ASSIGN TO CTRGAP
004900                              ORGANIZATION IS LINE SEQUENTIAL
005000                              FILE STATUS IS FS-CTRGAP.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  CTRGAP
005600     RECORD CONTAINS 80 CHARACTERS
005700     RECORDING MODE IS F
005800     LABEL RECORD IS STANDARD
005900     DATA RECORD IS REG-CTRGAP.
006000 01  REG-CTRGAP                  PIC X(80).
006100*
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*                    A R E A   D A   T A B E L A                 *
006500******************************************************************
006600     COPY CTCOTAB.
006700*
006800 01  WKS-FS-STATUS.
006900     05  FS-CTRGAP               PIC 9(02) VALUE ZEROS.
007000     05  FILLER                  PIC X(02).
007100*
007200 01  WKS-UPSI-TESTE              PIC X(01) VALUE 'N'.
007300******************************************************************
007400*              PARAMETROS DE ANALISE (77-LEVEL)                  *
007500******************************************************************
007600 77  WKS-TOP-N-GAP               PIC 9(02) COMP VALUE 10.
007700 77  WKS-TOP-N-DETALHE           PIC 9(02) COMP VALUE 3.
007800 77  WKS-TOP-N-CAPT              PIC 9(02) COMP VALUE 10.
007900******************************************************************
008000*             T A B E L A   D E   G A P S   ( V A Z I O S )      *
008100******************************************************************
008200 01  CTGP-TABELA-GAP.
008300     05  CTGP-QTD-GAPS           PIC 9(04) COMP VALUE ZEROS.
008400     05  CTGG-ENTRADA OCCURS 9999 TIMES
008500                      INDEXED BY CTGG-IDX.
008600         10  CTGG-START          PIC 9(04) COMP.
008700         10  CTGG-END            PIC 9(04) COMP.
008800         10  CTGG-SIZE           PIC 9(04) COMP.
008900         10  CTGG-CONT-COUNT     PIC 9(04) COMP.
009000         10  CTGG-AVAIL-COUNT    PIC 9(04) COMP.
009100         10  CTGG-LOWER-BOUND    PIC 9(04) COMP.
009200         10  CTGG-UPPER-BOUND    PIC 9(04) COMP.
009300         10  CTGG-LOWER-STATUS   PIC X(01).
009400         10  CTGG-UPPER-STATUS   PIC X(01).
009500         10  CTGG-SAFETY-PCT     PIC 9(03)V99.
009600     05  FILLER                  PIC X(04).
009700*
009800 01  WKS-GAP-TEMP.
009900     05  WKS-GT-START            PIC 9(04) COMP.
010000     05  WKS-GT-END              PIC 9(04) COMP.
010100     05  WKS-GT-SIZE             PIC 9(04) COMP.
010200     05  WKS-GT-CONT-COUNT       PIC 9(04) COMP.
010300     05  WKS-GT-AVAIL-COUNT      PIC 9(04) COMP.
010400     05  WKS-GT-LOWER-BOUND      PIC 9(04) COMP.
010500     05  WKS-GT-UPPER-BOUND      PIC 9(04) COMP.
010600     05  WKS-GT-LOWER-STATUS     PIC X(01).
010700     05  WKS-GT-UPPER-STATUS     PIC X(01).
010800     05  WKS-GT-SAFETY-PCT       PIC 9(03)V99.
010900 01  WKS-GAP-TEMP-R REDEFINES WKS-GAP-TEMP.
011000     05  WKS-GT-BUFFER           PIC X(31).
011100******************************************************************
011200*          T A B E L A   D E   C A P T A C A O   ( S O R T E I O )*
011300******************************************************************
011400 01  CTGP-TABELA-CAPT.
011500     05  CTGP-QTD-CAPT           PIC 9(04) COMP VALUE ZEROS.
011600     05  CTCP-ENTRADA OCCURS 9999 TIMES
011700                      INDEXED BY CTCP-IDX.
011800         10  CTCP-QUOTA          PIC 9(04) COMP.
011900         10  CTCP-CONTAGEM       PIC 9(04) COMP.
012000         10  CTCP-PROB-PCT       PIC 9(03)V999.
012100     05  FILLER                  PIC X(04).
012200*
012300 01  WKS-CAPT-TEMP.
012400     05  WKS-CT-QUOTA            PIC 9(04) COMP.
012500     05  WKS-CT-CONTAGEM         PIC 9(04) COMP.
012600     05  WKS-CT-PROB-PCT         PIC 9(03)V999.
012700 01  WKS-CAPT-TEMP-R REDEFINES WKS-CAPT-TEMP.
012800     05  WKS-CT-BUFFER           PIC X(11).
012900******************************************************************
013000*              C O N T A D O R E S   D E   V A R R E D U R A     *
013100******************************************************************
013200 01  WKS-VARREDURA.
013300     05  WKS-I                   PIC 9(04) COMP VALUE ZEROS.
013400     05  WKS-J                   PIC 9(04) COMP VALUE ZEROS.
013500     05  WKS-ULTIMO-H            PIC 9(04) COMP VALUE ZEROS.
013600     05  WKS-D                   PIC 9(04) COMP VALUE ZEROS.
013700     05  WKS-K                   PIC 9(04) COMP VALUE ZEROS.
013800     05  WKS-D-BAIXO             PIC S9(05) COMP VALUE ZEROS.
013900     05  WKS-D-ALTO              PIC 9(05) COMP VALUE ZEROS.
014000     05  WKS-Q-ATUAL             PIC 9(04) COMP VALUE ZEROS.
014100     05  WKS-VENCEDOR            PIC 9(04) COMP VALUE ZEROS.
014200     05  WKS-VENCEDOR-FLAG       PIC X(01) VALUE 'N'.
014300         88  VENCEDOR-ACHADO           VALUE 'S'.
014400     05  WKS-CAPTACAO-CONT       PIC 9(04) COMP VALUE ZEROS.
014500     05  FILLER                  PIC X(02).
014600*
014700 01  WKS-ORDENACAO.
014800     05  WKS-PASSADA             PIC 9(04) COMP VALUE ZEROS.
014900     05  WKS-LIMITE-PASSADA      PIC 9(04) COMP VALUE ZEROS.
015000     05  WKS-JJ                  PIC 9(04) COMP VALUE ZEROS.
015100     05  FILLER                  PIC X(02).
015200*
015300 01  WKS-RANK                    PIC 9(02) COMP VALUE ZEROS.
015400 01  WKS-DETALHE-RANK            PIC 9(02) COMP VALUE ZEROS.
015500*
015600 01  WKS-PROB-CALC               PIC 9(03)V99999.
015700 01  WKS-PROB-CALC-R REDEFINES WKS-PROB-CALC.
015800     05  WKS-PROB-CALC-INT       PIC 9(08).
015900*
016000 01  WKS-CAB-PCT                 PIC 9(03)V99 VALUE ZEROS.
016100 01  WKS-MASCARA-PCT             PIC ZZ9.99.
016200******************************************************************
016300*                   L I N H A S   D E   R E L A T O R I O        *
016400******************************************************************
016500 01  WKS-LINHA-80                PIC X(80) VALUE SPACES.
016600*
016700 01  WKS-LINHA-GAP.
016800     05  FILLER                  PIC X(02)  VALUE SPACES.
016900     05  WKS-LG-RANK             PIC Z9.
017000     05  FILLER                  PIC X(02)  VALUE SPACES.
017100     05  WKS-LG-START            PIC ZZZ9.
017200     05  FILLER                  PIC X(01)  VALUE '-'.
017300     05  WKS-LG-END              PIC ZZZ9.
017400     05  FILLER                  PIC X(02)  VALUE SPACES.
017500     05  WKS-LG-SIZE             PIC ZZZ9.
017600     05  FILLER                  PIC X(02)  VALUE SPACES.
017700     05  WKS-LG-SAFETY           PIC ZZ9.
017800     05  FILLER                  PIC X(01)  VALUE '%'.
017900     05  FILLER                  PIC X(02)  VALUE SPACES.
018000     05  WKS-LG-AVAIL            PIC ZZZ9.
018100     05  FILLER                  PIC X(02)  VALUE SPACES.
018200     05  WKS-LG-LOWER            PIC ZZZ9.
018300     05  WKS-LG-LOWER-TAG        PIC X(01).
018400     05  FILLER                  PIC X(01)  VALUE SPACES.
018500     05  WKS-LG-UPPER            PIC ZZZ9.
018600     05  WKS-LG-UPPER-TAG        PIC X(01).
018700     05  FILLER                  PIC X(27)  VALUE SPACES.
018800*
018900 01  WKS-LINHA-CAPT.
019000     05  FILLER                  PIC X(02)  VALUE SPACES.
019100     05  WKS-LC-RANK             PIC Z9.
019200     05  FILLER                  PIC X(03)  VALUE SPACES.
019300     05  WKS-LC-QUOTA            PIC ZZZ9.
019400     05  FILLER                  PIC X(04)  VALUE SPACES.
019500     05  WKS-LC-CONTAGEM         PIC ZZZZ9.
019600     05  FILLER                  PIC X(04)  VALUE SPACES.
019700     05  WKS-LC-PROB             PIC ZZ9.999.
019800     05  FILLER                  PIC X(01)  VALUE '%'.
019900     05  FILLER                  PIC X(41)  VALUE SPACES.
020000*
020100 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
020200*
020300 LINKAGE SECTION.
020400*
020500 PROCEDURE DIVISION.
020600******************************************************************
020700*               S E C A O   P R I N C I P A L                    *
020800******************************************************************
020900 000-PRINCIPAL SECTION.
021000     CALL 'CTCARGA' USING CT-TABELA-COTAS
021100     PERFORM 100-ABRIR-RELATORIO THRU 100-ABRIR-RELATORIO-E
021200     PERFORM 200-VARRER-COTAS-H THRU 200-VARRER-COTAS-H-E
021300     PERFORM 300-ORDENAR-GAPS THRU 300-ORDENAR-GAPS-E
021400     PERFORM 400-SIMULAR-CAPTACAO THRU 400-SIMULAR-CAPTACAO-E
021500     PERFORM 500-ORDENAR-CAPTACAO THRU 500-ORDENAR-CAPTACAO-E
021600     PERFORM 600-IMPRIMIR-CABECALHO THRU 600-IMPRIMIR-CABECALHO-E
021700     PERFORM 700-IMPRIMIR-TOPO-GAPS THRU 700-IMPRIMIR-TOPO-GAPS-E
021800     PERFORM 750-IMPRIMIR-DETALHE-GAPS THRU 750-IMPRIMIR-DETALHE-GAPS-E
021900     PERFORM 800-IMPRIMIR-TOPO-CAPTACAO THRU 800-IMPRIMIR-TOPO-CAPTACAO-E
022000     PERFORM 850-IMPRIMIR-RECOMENDACAO THRU 850-IMPRIMIR-RECOMENDACAO-E
022100     PERFORM 900-FECHAR-RELATORIO THRU 900-FECHAR-RELATORIO-E
022200     STOP RUN.
022300 000-PRINCIPAL-E. EXIT.
022400******************************************************************
022500*            A B E R T U R A   D O   R E L A T O R I O           *
022600******************************************************************
022700 100-ABRIR-RELATORIO SECTION.
022800     OPEN OUTPUT CTRGAP
022900     IF FS-CTRGAP NOT = 0
023000        DISPLAY ">>> ERRO AO ABRIR CTRGAP, STATUS: " FS-CTRGAP
023100                UPON CONSOLE
023200        MOVE 91 TO RETURN-CODE
023300        STOP RUN
023400     END-IF.
023500 100-ABRIR-RELATORIO-E. EXIT.
023600******************************************************************
023700*   V A R R E D U R A   D A S   C O T A S   E M   P O S S E (H)   *
023800******************************************************************
023900 200-VARRER-COTAS-H SECTION.
024000     MOVE ZEROS TO CTGP-QTD-GAPS WKS-ULTIMO-H
024100     PERFORM 210-PROCESSAR-COTA-H THRU 210-PROCESSAR-COTA-H-E
024200         VARYING WKS-I FROM 1 BY 1
024300         UNTIL WKS-I > CT-TOTAL-COTAS.
024400 200-VARRER-COTAS-H-E. EXIT.
024500*     PARA CADA COTA, SE EM POSSE, VERIFICA O VAZIO ATE A ANTERIOR
024600 210-PROCESSAR-COTA-H SECTION.
024700     IF CT-ATIVA-POSSE (WKS-I)
024800        IF WKS-ULTIMO-H > 0 AND WKS-I - WKS-ULTIMO-H > 1
024900           PERFORM 220-REGISTRAR-GAP THRU 220-REGISTRAR-GAP-E
025000        END-IF
025100        MOVE WKS-I TO WKS-ULTIMO-H
025200     END-IF.
025300 210-PROCESSAR-COTA-H-E. EXIT.
025400*     MONTA UMA ENTRADA NOVA NA TABELA DE GAPS COM AS FRONTEIRAS
025500 220-REGISTRAR-GAP SECTION.
025600     ADD 1 TO CTGP-QTD-GAPS
025700     COMPUTE WKS-GT-START = WKS-ULTIMO-H + 1
025800     COMPUTE WKS-GT-END   = WKS-I - 1
025900     COMPUTE WKS-GT-SIZE  = WKS-GT-END - WKS-GT-START + 1
026000     MOVE ZEROS TO WKS-GT-CONT-COUNT WKS-GT-AVAIL-COUNT
026100     PERFORM 230-CONTAR-STATUS-GAP THRU 230-CONTAR-STATUS-GAP-E
026200         VARYING WKS-J FROM WKS-GT-START BY 1
026300         UNTIL WKS-J > WKS-GT-END
026400     MOVE WKS-ULTIMO-H TO WKS-GT-LOWER-BOUND
026500     MOVE WKS-I        TO WKS-GT-UPPER-BOUND
026600     PERFORM 240-MARCAR-TAG-FRONTEIRA THRU 240-MARCAR-TAG-FRONTEIRA-E
026700     COMPUTE WKS-GT-SAFETY-PCT ROUNDED =
026800         WKS-GT-CONT-COUNT * 100 / WKS-GT-SIZE
026900     MOVE WKS-GT-START         TO CTGG-START       (CTGP-QTD-GAPS)
027000     MOVE WKS-GT-END           TO CTGG-END         (CTGP-QTD-GAPS)
027100     MOVE WKS-GT-SIZE          TO CTGG-SIZE        (CTGP-QTD-GAPS)
027200     MOVE WKS-GT-CONT-COUNT    TO
027300                             CTGG-CONT-COUNT    (CTGP-QTD-GAPS)
027400     MOVE WKS-GT-AVAIL-COUNT   TO
027500                             CTGG-AVAIL-COUNT   (CTGP-QTD-GAPS)
027600     MOVE WKS-GT-LOWER-BOUND   TO
027700                             CTGG-LOWER-BOUND   (CTGP-QTD-GAPS)
027800     MOVE WKS-GT-UPPER-BOUND   TO
027900                             CTGG-UPPER-BOUND   (CTGP-QTD-GAPS)
028000     MOVE WKS-GT-LOWER-STATUS  TO
028100                             CTGG-LOWER-STATUS  (CTGP-QTD-GAPS)
028200     MOVE WKS-GT-UPPER-STATUS  TO
028300                             CTGG-UPPER-STATUS  (CTGP-QTD-GAPS)
028400     MOVE WKS-GT-SAFETY-PCT    TO
028500                             CTGG-SAFETY-PCT    (CTGP-QTD-GAPS).
028600 220-REGISTRAR-GAP-E. EXIT.
028700*     CONTA QUANTAS COTAS DENTRO DO GAP JA TEM DONO (SEGURANCA)
028800 230-CONTAR-STATUS-GAP SECTION.
028900     IF CT-CONTEMPLADA (WKS-J)
029000        ADD 1 TO WKS-GT-CONT-COUNT
029100     END-IF
029200     IF CT-DISPONIVEL (WKS-J)
029300        ADD 1 TO WKS-GT-AVAIL-COUNT
029400     END-IF.
029500 230-CONTAR-STATUS-GAP-E. EXIT.
029600*     CLASSIFICA AS DUAS PONTAS DO GAP PARA O RELATORIO DE DETALHE
029700 240-MARCAR-TAG-FRONTEIRA SECTION.
029800     EVALUATE TRUE
029900         WHEN CT-DISPONIVEL (WKS-ULTIMO-H)
030000             MOVE 'B' TO WKS-GT-LOWER-STATUS
030100         WHEN CT-ATIVA-POSSE (WKS-ULTIMO-H)
030200             MOVE 'A' TO WKS-GT-LOWER-STATUS
030300         WHEN OTHER
030400             MOVE 'C' TO WKS-GT-LOWER-STATUS
030500     END-EVALUATE
030600     EVALUATE TRUE
030700         WHEN CT-DISPONIVEL (WKS-I)
030800             MOVE 'B' TO WKS-GT-UPPER-STATUS
030900         WHEN CT-ATIVA-POSSE (WKS-I)
031000             MOVE 'A' TO WKS-GT-UPPER-STATUS
031100         WHEN OTHER
031200             MOVE 'C' TO WKS-GT-UPPER-STATUS
031300     END-EVALUATE.
031400 240-MARCAR-TAG-FRONTEIRA-E. EXIT.
031500******************************************************************
031600*      O R D E N A C A O   ( B O L H A )   D O S   G A P S       *
031700******************************************************************
031800 300-ORDENAR-GAPS SECTION.
031900     IF CTGP-QTD-GAPS > 1
032000        PERFORM 310-PASSADA-ORDENACAO-GAP THRU 310-PASSADA-ORDENACAO-GAP-E
032100            VARYING WKS-PASSADA FROM 1 BY 1
032200            UNTIL WKS-PASSADA >= CTGP-QTD-GAPS
032300     END-IF.
032400 300-ORDENAR-GAPS-E. EXIT.
032500*     UMA PASSADA DA BOLHA SOBRE A TABELA DE GAPS
032600 310-PASSADA-ORDENACAO-GAP SECTION.
032700     COMPUTE WKS-LIMITE-PASSADA = CTGP-QTD-GAPS - WKS-PASSADA
032800     PERFORM 320-COMPARAR-TROCAR-GAP THRU 320-COMPARAR-TROCAR-GAP-E
032900         VARYING WKS-JJ FROM 1 BY 1
033000         UNTIL WKS-JJ > WKS-LIMITE-PASSADA.
033100 310-PASSADA-ORDENACAO-GAP-E. EXIT.
033200*     TAMANHO MAIOR PRIMEIRO, EMPATE POR QTD CONTEMPLADA
033300 320-COMPARAR-TROCAR-GAP SECTION.
033400*--> MAIOR TAMANHO PRIMEIRO; EMPATE: MAIOR CONTAGEM CONTEMPLADAS
033500     IF CTGG-SIZE (WKS-JJ) < CTGG-SIZE (WKS-JJ + 1) OR
033600        (CTGG-SIZE (WKS-JJ) = CTGG-SIZE (WKS-JJ + 1) AND
033700         CTGG-CONT-COUNT (WKS-JJ) < CTGG-CONT-COUNT (WKS-JJ + 1))
033800        PERFORM 330-TROCAR-ENTRADAS-GAP THRU 330-TROCAR-ENTRADAS-GAP-E
033900     END-IF.
034000 320-COMPARAR-TROCAR-GAP-E. EXIT.
034100*     TROCA FISICA DAS DUAS ENTRADAS VIA BUFFER REDEFINIDO
034200 330-TROCAR-ENTRADAS-GAP SECTION.
034300     MOVE CTGG-START       (WKS-JJ) TO WKS-GT-START
034400     MOVE CTGG-END         (WKS-JJ) TO WKS-GT-END
034500     MOVE CTGG-SIZE        (WKS-JJ) TO WKS-GT-SIZE
034600     MOVE CTGG-CONT-COUNT  (WKS-JJ) TO WKS-GT-CONT-COUNT
034700     MOVE CTGG-AVAIL-COUNT (WKS-JJ) TO WKS-GT-AVAIL-COUNT
034800     MOVE CTGG-LOWER-BOUND (WKS-JJ) TO WKS-GT-LOWER-BOUND
034900     MOVE CTGG-UPPER-BOUND (WKS-JJ) TO WKS-GT-UPPER-BOUND
035000     MOVE CTGG-LOWER-STATUS (WKS-JJ) TO WKS-GT-LOWER-STATUS
035100     MOVE CTGG-UPPER-STATUS (WKS-JJ) TO WKS-GT-UPPER-STATUS
035200     MOVE CTGG-SAFETY-PCT  (WKS-JJ) TO WKS-GT-SAFETY-PCT
035300     MOVE CTGG-START       (WKS-JJ + 1) TO CTGG-START  (WKS-JJ)
035400     MOVE CTGG-END         (WKS-JJ + 1) TO CTGG-END    (WKS-JJ)
035500     MOVE CTGG-SIZE        (WKS-JJ + 1) TO CTGG-SIZE   (WKS-JJ)
035600     MOVE CTGG-CONT-COUNT  (WKS-JJ + 1) TO
035700                             CTGG-CONT-COUNT  (WKS-JJ)
035800     MOVE CTGG-AVAIL-COUNT (WKS-JJ + 1) TO
035900                             CTGG-AVAIL-COUNT (WKS-JJ)
036000     MOVE CTGG-LOWER-BOUND (WKS-JJ + 1) TO
036100                             CTGG-LOWER-BOUND (WKS-JJ)
036200     MOVE CTGG-UPPER-BOUND (WKS-JJ + 1) TO
036300                             CTGG-UPPER-BOUND (WKS-JJ)
036400     MOVE CTGG-LOWER-STATUS (WKS-JJ + 1) TO
036500                             CTGG-LOWER-STATUS (WKS-JJ)
036600     MOVE CTGG-UPPER-STATUS (WKS-JJ + 1) TO
036700                             CTGG-UPPER-STATUS (WKS-JJ)
036800     MOVE CTGG-SAFETY-PCT  (WKS-JJ + 1) TO
036900                             CTGG-SAFETY-PCT  (WKS-JJ)
037000     MOVE WKS-GT-START        TO CTGG-START  (WKS-JJ + 1)
037100     MOVE WKS-GT-END          TO CTGG-END    (WKS-JJ + 1)
037200     MOVE WKS-GT-SIZE         TO CTGG-SIZE   (WKS-JJ + 1)
037300     MOVE WKS-GT-CONT-COUNT   TO CTGG-CONT-COUNT  (WKS-JJ + 1)
037400     MOVE WKS-GT-AVAIL-COUNT  TO CTGG-AVAIL-COUNT (WKS-JJ + 1)
037500     MOVE WKS-GT-LOWER-BOUND  TO CTGG-LOWER-BOUND (WKS-JJ + 1)
037600     MOVE WKS-GT-UPPER-BOUND  TO CTGG-UPPER-BOUND (WKS-JJ + 1)
037700     MOVE WKS-GT-LOWER-STATUS TO CTGG-LOWER-STATUS (WKS-JJ + 1)
037800     MOVE WKS-GT-UPPER-STATUS TO CTGG-UPPER-STATUS (WKS-JJ + 1)
037900     MOVE WKS-GT-SAFETY-PCT   TO CTGG-SAFETY-PCT  (WKS-JJ + 1).
038000 330-TROCAR-ENTRADAS-GAP-E. EXIT.
038100******************************************************************
038200*     S I M U L A C A O   D O   S O R T E I O   R A D I A L       *
038300******************************************************************
038400 400-SIMULAR-CAPTACAO SECTION.
038500     MOVE ZEROS TO CTGP-QTD-CAPT
038600     PERFORM 410-AVALIAR-COTA-DISPONIVEL
038700         THRU 410-AVALIAR-COTA-DISPONIVEL-E
038800         VARYING WKS-Q-ATUAL FROM 1 BY 1
038900         UNTIL WKS-Q-ATUAL > CT-TOTAL-COTAS.
039000 400-SIMULAR-CAPTACAO-E. EXIT.
039100*     SO SIMULA CAPTACAO PARA COTAS AINDA DISPONIVEIS PARA COMPRA
039200 410-AVALIAR-COTA-DISPONIVEL SECTION.
039300     IF CT-DISPONIVEL (WKS-Q-ATUAL)
039400        PERFORM 420-CALCULAR-CAPTACAO-QUOTA
039500            THRU 420-CALCULAR-CAPTACAO-QUOTA-E
039600     END-IF.
039700 410-AVALIAR-COTA-DISPONIVEL-E. EXIT.
039800*     RODA OS N SORTEIOS PARA UMA COTA E CONTA QUANTOS ELA CAPTA
039900 420-CALCULAR-CAPTACAO-QUOTA SECTION.
040000     MOVE ZEROS TO WKS-CAPTACAO-CONT
040100     PERFORM 430-RESOLVER-SORTEIO THRU 430-RESOLVER-SORTEIO-E
040200         VARYING WKS-D FROM 1 BY 1
040300         UNTIL WKS-D > CT-TOTAL-COTAS
040400     ADD 1 TO CTGP-QTD-CAPT
040500     MOVE WKS-Q-ATUAL      TO CTCP-QUOTA    (CTGP-QTD-CAPT)
040600     MOVE WKS-CAPTACAO-CONT TO
040700                            CTCP-CONTAGEM   (CTGP-QTD-CAPT)
040800     COMPUTE WKS-PROB-CALC ROUNDED =
040900         WKS-CAPTACAO-CONT * 100 / CT-TOTAL-COTAS
041000     COMPUTE CTCP-PROB-PCT (CTGP-QTD-CAPT) ROUNDED = WKS-PROB-CALC.
041100 420-CALCULAR-CAPTACAO-QUOTA-E. EXIT.
041200*     RESOLVE UM SORTEIO - SE O NUMERO SORTEADO JA TEM DONO,
041300 430-RESOLVER-SORTEIO SECTION.
041400     IF CT-ATIVA-POSSE (WKS-D) OR WKS-D = WKS-Q-ATUAL
041500        MOVE WKS-D TO WKS-VENCEDOR
041600     ELSE
041700        MOVE 'N' TO WKS-VENCEDOR-FLAG
041800        PERFORM 440-TENTAR-OFFSET-RADIAL THRU 440-TENTAR-OFFSET-RADIAL-E
041900            VARYING WKS-K FROM 1 BY 1
042000            UNTIL VENCEDOR-ACHADO OR WKS-K > CT-TOTAL-COTAS
042100     END-IF
042200     IF WKS-VENCEDOR = WKS-Q-ATUAL
042300        ADD 1 TO WKS-CAPTACAO-CONT
042400     END-IF.
042500 430-RESOLVER-SORTEIO-E. EXIT.
042600*     PROCURA O PRIMEIRO ELEGIVEL PARTINDO DO NUMERO SORTEADO
042700 440-TENTAR-OFFSET-RADIAL SECTION.
042800     COMPUTE WKS-D-BAIXO = WKS-D - WKS-K
042900     IF WKS-D-BAIXO >= 1 AND
043000        (CT-ATIVA-POSSE (WKS-D-BAIXO) OR
043100         WKS-D-BAIXO = WKS-Q-ATUAL)
043200        MOVE WKS-D-BAIXO TO WKS-VENCEDOR
043300        SET VENCEDOR-ACHADO TO TRUE
043400     ELSE
043500        COMPUTE WKS-D-ALTO = WKS-D + WKS-K
043600        IF WKS-D-ALTO <= CT-TOTAL-COTAS AND
043700           (CT-ATIVA-POSSE (WKS-D-ALTO) OR
043800            WKS-D-ALTO = WKS-Q-ATUAL)
043900           MOVE WKS-D-ALTO TO WKS-VENCEDOR
044000           SET VENCEDOR-ACHADO TO TRUE
044100        END-IF
044200     END-IF.
044300 440-TENTAR-OFFSET-RADIAL-E. EXIT.
044400******************************************************************
044500*    O R D E N A C A O   ( B O L H A )   D A   C A P T A C A O    *
044600******************************************************************
044700 500-ORDENAR-CAPTACAO SECTION.
044800     IF CTGP-QTD-CAPT > 1
044900        PERFORM 510-PASSADA-ORDENACAO-CAPT
045000            THRU 510-PASSADA-ORDENACAO-CAPT-E
045100            VARYING WKS-PASSADA FROM 1 BY 1
045200            UNTIL WKS-PASSADA >= CTGP-QTD-CAPT
045300     END-IF.
045400 500-ORDENAR-CAPTACAO-E. EXIT.
045500*     UMA PASSADA DA BOLHA SOBRE A TABELA DE CAPTACAO
045600 510-PASSADA-ORDENACAO-CAPT SECTION.
045700     COMPUTE WKS-LIMITE-PASSADA = CTGP-QTD-CAPT - WKS-PASSADA
045800     PERFORM 520-COMPARAR-TROCAR-CAPT THRU 520-COMPARAR-TROCAR-CAPT-E
045900         VARYING WKS-JJ FROM 1 BY 1
046000         UNTIL WKS-JJ > WKS-LIMITE-PASSADA.
046100 510-PASSADA-ORDENACAO-CAPT-E. EXIT.
046200*     CONTAGEM MAIOR PRIMEIRO, EMPATE POR NUMERO DE COTA MENOR
046300 520-COMPARAR-TROCAR-CAPT SECTION.
046400*--> MAIOR CONTAGEM PRIMEIRO; EMPATE: MENOR NUMERO DE COTA
046500     IF CTCP-CONTAGEM (WKS-JJ) < CTCP-CONTAGEM (WKS-JJ + 1) OR
046600        (CTCP-CONTAGEM (WKS-JJ) = CTCP-CONTAGEM (WKS-JJ + 1) AND
046700         CTCP-QUOTA (WKS-JJ) > CTCP-QUOTA (WKS-JJ + 1))
046800        PERFORM 530-TROCAR-ENTRADAS-CAPT THRU 530-TROCAR-ENTRADAS-CAPT-E
046900     END-IF.
047000 520-COMPARAR-TROCAR-CAPT-E. EXIT.
047100*     TROCA FISICA DAS DUAS ENTRADAS VIA BUFFER REDEFINIDO
047200 530-TROCAR-ENTRADAS-CAPT SECTION.
047300     MOVE CTCP-QUOTA    (WKS-JJ)     TO WKS-CT-QUOTA
047400     MOVE CTCP-CONTAGEM (WKS-JJ)     TO WKS-CT-CONTAGEM
047500     MOVE CTCP-PROB-PCT (WKS-JJ)     TO WKS-CT-PROB-PCT
047600     MOVE CTCP-QUOTA    (WKS-JJ + 1) TO CTCP-QUOTA    (WKS-JJ)
047700     MOVE CTCP-CONTAGEM (WKS-JJ + 1) TO CTCP-CONTAGEM (WKS-JJ)
047800     MOVE CTCP-PROB-PCT (WKS-JJ + 1) TO CTCP-PROB-PCT (WKS-JJ)
047900     MOVE WKS-CT-QUOTA     TO CTCP-QUOTA    (WKS-JJ + 1)
048000     MOVE WKS-CT-CONTAGEM  TO CTCP-CONTAGEM (WKS-JJ + 1)
048100     MOVE WKS-CT-PROB-PCT  TO CTCP-PROB-PCT (WKS-JJ + 1).
048200 530-TROCAR-ENTRADAS-CAPT-E. EXIT.
048300******************************************************************
048400*                 C A B E C A L H O   D O   R E L A T O R I O    *
048500******************************************************************
048600 600-IMPRIMIR-CABECALHO SECTION.
048700     MOVE ALL '=' TO WKS-LINHA-80
048800     WRITE REG-CTRGAP FROM WKS-LINHA-80
048900     MOVE SPACES TO WKS-LINHA-80
049000     STRING 'RELATORIO DE VAZIOS E CAPTACAO (GAP-ANALYZER)'
049100         DELIMITED BY SIZE INTO WKS-LINHA-80
049200     WRITE REG-CTRGAP FROM WKS-LINHA-80
049300     MOVE ALL '=' TO WKS-LINHA-80
049400     WRITE REG-CTRGAP FROM WKS-LINHA-80
049500     MOVE SPACES TO WKS-LINHA-80
049600     MOVE CT-TOTAL-COTAS TO WKS-MASCARA
049700     STRING 'TOTAL DE COTAS ........: ' WKS-MASCARA
049800         DELIMITED BY SIZE INTO WKS-LINHA-80
049900     WRITE REG-CTRGAP FROM WKS-LINHA-80
050000     MOVE SPACES TO WKS-LINHA-80
050100     MOVE CT-QTD-CONTEMPLADAS TO WKS-MASCARA
050200     COMPUTE WKS-CAB-PCT ROUNDED =
050300         CT-QTD-CONTEMPLADAS * 100 / CT-TOTAL-COTAS
050400     MOVE WKS-CAB-PCT TO WKS-MASCARA-PCT
050500     STRING 'CONTEMPLADAS ..........: ' WKS-MASCARA
050600         ' (' WKS-MASCARA-PCT '%)'
050700         DELIMITED BY SIZE INTO WKS-LINHA-80
050800     WRITE REG-CTRGAP FROM WKS-LINHA-80
050900     MOVE SPACES TO WKS-LINHA-80
051000     MOVE CT-QTD-DISPONIVEIS TO WKS-MASCARA
051100     COMPUTE WKS-CAB-PCT ROUNDED =
051200         CT-QTD-DISPONIVEIS * 100 / CT-TOTAL-COTAS
051300     MOVE WKS-CAB-PCT TO WKS-MASCARA-PCT
051400     STRING 'DISPONIVEIS (COMPRA) ..: ' WKS-MASCARA
051500         ' (' WKS-MASCARA-PCT '%)'
051600         DELIMITED BY SIZE INTO WKS-LINHA-80
051700     WRITE REG-CTRGAP FROM WKS-LINHA-80
051800     MOVE SPACES TO WKS-LINHA-80
051900     MOVE CT-QTD-ATIVAS-POSSE TO WKS-MASCARA
052000     COMPUTE WKS-CAB-PCT ROUNDED =
052100         CT-QTD-ATIVAS-POSSE * 100 / CT-TOTAL-COTAS
052200     MOVE WKS-CAB-PCT TO WKS-MASCARA-PCT
052300     STRING 'ATIVAS EM POSSE (ELEGIVEIS): ' WKS-MASCARA
052400         ' (' WKS-MASCARA-PCT '%)'
052500         DELIMITED BY SIZE INTO WKS-LINHA-80
052600     WRITE REG-CTRGAP FROM WKS-LINHA-80
052700     MOVE SPACES TO WKS-LINHA-80
052800     WRITE REG-CTRGAP FROM WKS-LINHA-80.
052900 600-IMPRIMIR-CABECALHO-E. EXIT.
053000******************************************************************
053100*                T O P   1 0   G A P S   ( T A B E L A )         *
053200******************************************************************
053300 700-IMPRIMIR-TOPO-GAPS SECTION.
053400     MOVE SPACES TO WKS-LINHA-80
053500     STRING 'TOP ' WKS-TOP-N-GAP ' VAZIOS (RANGE TAMANHO'
053600         ' SEGURANCA% COMPRAVEIS FRONTEIRAS)'
053700         DELIMITED BY SIZE INTO WKS-LINHA-80
053800     WRITE REG-CTRGAP FROM WKS-LINHA-80
053900     PERFORM 710-IMPRIMIR-LINHA-GAP THRU 710-IMPRIMIR-LINHA-GAP-E
054000         VARYING WKS-RANK FROM 1 BY 1
054100         UNTIL WKS-RANK > WKS-TOP-N-GAP OR
054200               WKS-RANK > CTGP-QTD-GAPS
054300     MOVE SPACES TO WKS-LINHA-80
054400     WRITE REG-CTRGAP FROM WKS-LINHA-80.
054500 700-IMPRIMIR-TOPO-GAPS-E. EXIT.
054600*     IMPRIME UMA LINHA DO TOPO-N DE GAPS
054700 710-IMPRIMIR-LINHA-GAP SECTION.
054800     MOVE SPACES             TO WKS-LINHA-GAP
054900     MOVE WKS-RANK            TO WKS-LG-RANK
055000     MOVE CTGG-START  (WKS-RANK) TO WKS-LG-START
055100     MOVE CTGG-END    (WKS-RANK) TO WKS-LG-END
055200     MOVE CTGG-SIZE   (WKS-RANK) TO WKS-LG-SIZE
055300     COMPUTE WKS-LG-SAFETY ROUNDED = CTGG-SAFETY-PCT (WKS-RANK)
055400     MOVE CTGG-AVAIL-COUNT (WKS-RANK) TO WKS-LG-AVAIL
055500     MOVE CTGG-LOWER-BOUND (WKS-RANK) TO WKS-LG-LOWER
055600     MOVE CTGG-LOWER-STATUS (WKS-RANK) TO WKS-LG-LOWER-TAG
055700     MOVE CTGG-UPPER-BOUND (WKS-RANK) TO WKS-LG-UPPER
055800     MOVE CTGG-UPPER-STATUS (WKS-RANK) TO WKS-LG-UPPER-TAG
055900     WRITE REG-CTRGAP FROM WKS-LINHA-GAP.
056000 710-IMPRIMIR-LINHA-GAP-E. EXIT.
056100******************************************************************
056200*          D E T A L H E   D O S   T O P   3   G A P S           *
056300******************************************************************
056400 750-IMPRIMIR-DETALHE-GAPS SECTION.
056500     PERFORM 760-IMPRIMIR-BLOCO-DETALHE THRU 760-IMPRIMIR-BLOCO-DETALHE-E
056600         VARYING WKS-DETALHE-RANK FROM 1 BY 1
056700         UNTIL WKS-DETALHE-RANK > WKS-TOP-N-DETALHE OR
056800               WKS-DETALHE-RANK > CTGP-QTD-GAPS.
056900 750-IMPRIMIR-DETALHE-GAPS-E. EXIT.
057000*     IMPRIME O BLOCO DE DETALHE DE UM DOS MAIORES GAPS
057100 760-IMPRIMIR-BLOCO-DETALHE SECTION.
057200     MOVE SPACES TO WKS-LINHA-80
057300     MOVE WKS-DETALHE-RANK TO WKS-MASCARA
057400     STRING 'DETALHE DO VAZIO No ' WKS-MASCARA
057500         DELIMITED BY SIZE INTO WKS-LINHA-80
057600     WRITE REG-CTRGAP FROM WKS-LINHA-80
057700     MOVE SPACES TO WKS-LINHA-80
057800     MOVE CTGG-START (WKS-DETALHE-RANK) TO WKS-MASCARA
057900     STRING '   INICIO .........: ' WKS-MASCARA
058000         DELIMITED BY SIZE INTO WKS-LINHA-80
058100     WRITE REG-CTRGAP FROM WKS-LINHA-80
058200     MOVE SPACES TO WKS-LINHA-80
058300     MOVE CTGG-END (WKS-DETALHE-RANK) TO WKS-MASCARA
058400     STRING '   FIM ............: ' WKS-MASCARA
058500         DELIMITED BY SIZE INTO WKS-LINHA-80
058600     WRITE REG-CTRGAP FROM WKS-LINHA-80
058700     MOVE SPACES TO WKS-LINHA-80
058800     MOVE CTGG-CONT-COUNT (WKS-DETALHE-RANK) TO WKS-MASCARA
058900     STRING '   CONTEMPLADAS NO VAZIO: ' WKS-MASCARA
059000         DELIMITED BY SIZE INTO WKS-LINHA-80
059100     WRITE REG-CTRGAP FROM WKS-LINHA-80
059200     MOVE SPACES TO WKS-LINHA-80
059300     MOVE CTGG-AVAIL-COUNT (WKS-DETALHE-RANK) TO WKS-MASCARA
059400     STRING '   COMPRAVEIS NO VAZIO ..: ' WKS-MASCARA
059500         DELIMITED BY SIZE INTO WKS-LINHA-80
059600     WRITE REG-CTRGAP FROM WKS-LINHA-80
059700     MOVE SPACES TO WKS-LINHA-80
059800     WRITE REG-CTRGAP FROM WKS-LINHA-80.
059900 760-IMPRIMIR-BLOCO-DETALHE-E. EXIT.
060000******************************************************************
060100*          T O P   1 0   C O T A S   P O R   C A P T A C A O      *
060200******************************************************************
060300 800-IMPRIMIR-TOPO-CAPTACAO SECTION.
060400     MOVE SPACES TO WKS-LINHA-80
060500     STRING 'TOP ' WKS-TOP-N-CAPT ' COTAS COMPRAVEIS POR'
060600         ' CAPTACAO (QUOTA CAPTACAO PROBABILIDADE%)'
060700         DELIMITED BY SIZE INTO WKS-LINHA-80
060800     WRITE REG-CTRGAP FROM WKS-LINHA-80
060900     PERFORM 810-IMPRIMIR-LINHA-CAPT THRU 810-IMPRIMIR-LINHA-CAPT-E
061000         VARYING WKS-RANK FROM 1 BY 1
061100         UNTIL WKS-RANK > WKS-TOP-N-CAPT OR
061200               WKS-RANK > CTGP-QTD-CAPT
061300     MOVE SPACES TO WKS-LINHA-80
061400     WRITE REG-CTRGAP FROM WKS-LINHA-80.
061500 800-IMPRIMIR-TOPO-CAPTACAO-E. EXIT.
061600*     IMPRIME UMA LINHA DO TOPO-N DE CAPTACAO
061700 810-IMPRIMIR-LINHA-CAPT SECTION.
061800     MOVE SPACES             TO WKS-LINHA-CAPT
061900     MOVE WKS-RANK            TO WKS-LC-RANK
062000     MOVE CTCP-QUOTA    (WKS-RANK) TO WKS-LC-QUOTA
062100     MOVE CTCP-CONTAGEM (WKS-RANK) TO WKS-LC-CONTAGEM
062200     MOVE CTCP-PROB-PCT (WKS-RANK) TO WKS-LC-PROB
062300     WRITE REG-CTRGAP FROM WKS-LINHA-CAPT.
062400 810-IMPRIMIR-LINHA-CAPT-E. EXIT.
062500******************************************************************
062600*                   R E C O M E N D A C A O                      *
062700******************************************************************
062800 850-IMPRIMIR-RECOMENDACAO SECTION.
062900     MOVE ALL '=' TO WKS-LINHA-80
063000     WRITE REG-CTRGAP FROM WKS-LINHA-80
063100     MOVE SPACES TO WKS-LINHA-80
063200     STRING 'RECOMENDACAO' DELIMITED BY SIZE INTO WKS-LINHA-80
063300     WRITE REG-CTRGAP FROM WKS-LINHA-80
063400     IF CTGP-QTD-GAPS > 0
063500        MOVE SPACES TO WKS-LINHA-80
063600        MOVE CTGG-START (1) TO WKS-MASCARA
063700        STRING '  MAIOR VAZIO A EXPLORAR: INICIO ' WKS-MASCARA
063800            DELIMITED BY SIZE INTO WKS-LINHA-80
063900        WRITE REG-CTRGAP FROM WKS-LINHA-80
064000        MOVE SPACES TO WKS-LINHA-80
064100        MOVE CTGG-END (1) TO WKS-MASCARA
064200        STRING '                          FIM     ' WKS-MASCARA
064300            DELIMITED BY SIZE INTO WKS-LINHA-80
064400        WRITE REG-CTRGAP FROM WKS-LINHA-80
064500        MOVE SPACES TO WKS-LINHA-80
064600        IF CTGG-LOWER-STATUS (1) = 'B' OR
064700           CTGG-UPPER-STATUS (1) = 'B'
064800           STRING '  FRONTEIRA COMPRAVEL DISPONIVEL NO VAZIO'
064900               DELIMITED BY SIZE INTO WKS-LINHA-80
065000        ELSE
065100           MOVE CTGG-AVAIL-COUNT (1) TO WKS-MASCARA
065200           STRING '  SEM FRONTEIRA COMPRAVEL; '
065300               WKS-MASCARA ' COTA(S) COMPRAVEL(IS) NO INTERIOR'
065400               DELIMITED BY SIZE INTO WKS-LINHA-80
065500        END-IF
065600        WRITE REG-CTRGAP FROM WKS-LINHA-80
065700     END-IF
065800     IF CTGP-QTD-CAPT > 0
065900        MOVE SPACES TO WKS-LINHA-80
066000        MOVE CTCP-QUOTA (1) TO WKS-MASCARA
066100        STRING '  MELHOR COTA A COMPRAR: ' WKS-MASCARA
066200            DELIMITED BY SIZE INTO WKS-LINHA-80
066300        WRITE REG-CTRGAP FROM WKS-LINHA-80
066400        MOVE SPACES TO WKS-LINHA-80
066500        MOVE CTCP-CONTAGEM (1) TO WKS-MASCARA
066600        STRING '  CAPTACAO .............: ' WKS-MASCARA
066700            DELIMITED BY SIZE INTO WKS-LINHA-80
066800        WRITE REG-CTRGAP FROM WKS-LINHA-80
066900        MOVE SPACES TO WKS-LINHA-80
067000        MOVE CTCP-PROB-PCT (1) TO WKS-LC-PROB
067100        STRING '  PROBABILIDADE ........: ' WKS-LC-PROB '%'
067200            DELIMITED BY SIZE INTO WKS-LINHA-80
067300        WRITE REG-CTRGAP FROM WKS-LINHA-80
067400     END-IF
067500     MOVE ALL '=' TO WKS-LINHA-80
067600     WRITE REG-CTRGAP FROM WKS-LINHA-80.
067700 850-IMPRIMIR-RECOMENDACAO-E. EXIT.
067800******************************************************************
067900*             F E C H A M E N T O   D O   R E L A T O R I O      *
068000******************************************************************
068100 900-FECHAR-RELATORIO SECTION.
068200     CLOSE CTRGAP.
068300 900-FECHAR-RELATORIO-E. EXIT.
