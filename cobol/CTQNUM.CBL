000100******************************************************************
000200*               C O P Y   C T Q N U M                            *
000300*     LAYOUT COMUN DE LOS ARCHIVOS DE LISTA DE COTAS             *
000400*     (CONTEMPLADAS, DISPONIVEIS) - UM NUMERO DE COTA POR LINHA  *
000500*     LINHAS EM BRANCO OU INICIADAS POR '#' SAO COMENTARIO       *
000600*     CHAMAR COM REPLACING ==CTQNUM== BY ==prefixo-do-arquivo==  *
000700******************************************************************
000800*     11/02/2024  JLRA  TK-40551  CREACION INICIAL DEL LAYOUT    *
000900*     03/06/2024  MSRV  TK-41120  ADOTADO REPLACING P/REUTILIZAR *
001000*                              O LAYOUT EM CTCONTP E CTDISPO    *
001100******************************************************************
001200 01  CTQNUM-REC.
001300     05  CTQNUM-LINHA            PIC X(80).
001400 01  CTQNUM-REC-R REDEFINES CTQNUM-REC.
001500     05  CTQNUM-MARCA            PIC X(01).
001600     05  CTQNUM-RESTO            PIC X(79).
001700 01  CTQNUM-REC-NUM REDEFINES CTQNUM-REC.
001800     05  CTQNUM-QUOTA-NO         PIC 9(04).
001900     05  FILLER                  PIC X(76).
