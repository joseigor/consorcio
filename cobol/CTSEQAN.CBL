000100******************************************************************
000200* FECHA       : 03/06/1992                                       *
000300* PROGRAMADOR : SILVIA R. CASTANEDA (SRC)                        *
000400* APLICACION  : CONSORCIOS - ANALISE ESTRATEGICA DE COTAS        *
000500* PROGRAMA    : CTSEQAN                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOCALIZA AS MAIORES SEQUENCIAS CONSECUTIVAS DE  *
000800*             : COTAS DISPONIVEIS+CONTEMPLADAS (CANDIDATAS) E   *
000900*             : IMPRIME O RELATORIO DE SEQUENCIAS COM AS SUAS   *
001000*             : ESTATISTICAS                                    *
001100* ARCHIVOS    : CTGRPCF=C, CTCONTP=C, CTDISPO=C, CTRSEQ=A       *
001200* ACCION (ES) : R=RELATORIO                                      *
001300* PROGRAMA(S) : CTCARGA (CHAMADO)                                *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: TK-40552                                         *
001600******************************************************************
001700*               H I S T O R I C O   D E   M U D A N C A S        *
001800******************************************************************
001900*     03/06/1992  SRC   -         CRIACAO INICIAL DO PROGRAMA    *
002000*     17/11/1995  SRC   -         SEQUENCIAS DE TAMANHO 1 FICAM  *
002100*                              SO NA ESTATISTICA DE ISOLADAS    *
002200*     19/09/1998  JLRA  TK-19980919  REVISAO DE SECULO           *
002300*     14/02/2024  JLRA  TK-40552  PROGRAMA REFEITO PARA A NOVA   *
002400*                              ANALISE ESTRATEGICA DE COTAS     *
002500*     22/07/2024  MSRV  TK-41340  TOP-N PARAMETRIZADO EM 77-LEVEL*
002600*     14/01/2025  MSRV  TK-42055  AJUSTE DE CASAS DECIMAIS NA    *
002700*                              MEDIA DE TAMANHO DAS SEQUENCIAS  *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    CTSEQAN.
003100 AUTHOR.                        SILVIA R. CASTANEDA.
003200 INSTALLATION.                  CONSORCIOS - CPD CENTRAL.
003300 DATE-WRITTEN.                  03/06/1992.
003400 DATE-COMPILED.
003500 SECURITY.                      USO INTERNO - CONSORCIOS.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS COTA-VALIDA IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS WKS-UPSI-TESTE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT CTRSEQ           ASSIGN TO CTRSEQ
004700                              ORGANIZATION IS LINE SEQUENTIAL
004800                              FILE STATUS IS FS-CTRSEQ.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  CTRSEQ
005400     RECORD CONTAINS 80 CHARACTERS
005500     RECORDING MODE IS F
005600     LABEL RECORD IS STANDARD
005700     DATA RECORD IS REG-CTRSEQ.
005800 01  REG-CTRSEQ                  PIC X(80).
005900*
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*                    A R E A   D A   T A B E L A                 *
006300******************************************************************
006400     COPY CTCOTAB.
006500*
006600 01  WKS-FS-STATUS.
006700     05  FS-CTRSEQ               PIC 9(02) VALUE ZEROS.
006800     05  FILLER                  PIC X(02).
006900*
007000 01  WKS-UPSI-TESTE              PIC X(01) VALUE 'N'.
007100******************************************************************
007200*              PARAMETROS DE ANALISE (77-LEVEL)                  *
007300******************************************************************
007400 77  WKS-TOP-N                   PIC 9(02) COMP VALUE 3.
007500 77  WKS-MAX-SEQUENCIAS          PIC 9(04) COMP VALUE 5000.
007600******************************************************************
007700*          T A B E L A   D E   S E Q U E N C I A S               *
007800******************************************************************
007900 01  CTSQ-TABELA-SEQ.
008000     05  CTSQ-QTD-SEQUENCIAS     PIC 9(04) COMP VALUE ZEROS.
008100     05  CTSQ-ENTRADA OCCURS 5000 TIMES
008200                      INDEXED BY CTSQ-IDX.
008300         10  CTSQ-INICIO         PIC 9(04) COMP.
008400         10  CTSQ-FIM            PIC 9(04) COMP.
008500         10  CTSQ-TAMANHO        PIC 9(04) COMP.
008600         10  CTSQ-QTD-DISP       PIC 9(04) COMP.
008700         10  CTSQ-QTD-CONT       PIC 9(04) COMP.
008800     05  FILLER                  PIC X(04).
008900*
009000 01  WKS-SEQ-TEMP.
009100     05  WKS-SEQT-INICIO         PIC 9(04) COMP.
009200     05  WKS-SEQT-FIM            PIC 9(04) COMP.
009300     05  WKS-SEQT-TAMANHO        PIC 9(04) COMP.
009400     05  WKS-SEQT-QTD-DISP       PIC 9(04) COMP.
009500     05  WKS-SEQT-QTD-CONT       PIC 9(04) COMP.
009600 01  WKS-SEQ-TEMP-R REDEFINES WKS-SEQ-TEMP.
009700     05  WKS-SEQT-BUFFER         PIC X(20).
009800******************************************************************
009900*              C O N T A D O R E S   D E   V A R R E D U R A     *
010000******************************************************************
010100 01  WKS-VARREDURA.
010200     05  WKS-I-COTA              PIC 9(04) COMP VALUE ZEROS.
010300     05  WKS-EM-SEQUENCIA        PIC 9(01) COMP VALUE ZEROS.
010400         88  EM-SEQUENCIA-ATIVA           VALUE 1.
010500     05  WKS-INICIO-ATUAL        PIC 9(04) COMP VALUE ZEROS.
010600     05  WKS-DISP-ATUAL          PIC 9(04) COMP VALUE ZEROS.
010700     05  WKS-CONT-ATUAL          PIC 9(04) COMP VALUE ZEROS.
010800     05  FILLER                  PIC X(02).
010900*
011000 01  WKS-ORDENACAO.
011100     05  WKS-PASSADA             PIC 9(04) COMP VALUE ZEROS.
011200     05  WKS-LIMITE-PASSADA      PIC 9(04) COMP VALUE ZEROS.
011300     05  WKS-J                   PIC 9(04) COMP VALUE ZEROS.
011400     05  FILLER                  PIC X(02).
011500*
011600 01  WKS-RANK                    PIC 9(02) COMP VALUE ZEROS.
011700******************************************************************
011800*              A C U M U L A D O R E S   D E   E S T A T I S T I *
011900******************************************************************
012000 01  WKS-ESTATISTICAS.
012100     05  WKS-TOTAL-CANDIDATAS    PIC 9(04) COMP VALUE ZEROS.
012200     05  WKS-TOTAL-EM-SEQ        PIC 9(04) COMP VALUE ZEROS.
012300     05  WKS-TOTAL-ISOLADAS      PIC 9(04) COMP VALUE ZEROS.
012400     05  WKS-SOMA-TAMANHOS       PIC 9(06) COMP VALUE ZEROS.
012500     05  FILLER                  PIC X(04).
012600 01  WKS-ESTATISTICAS-R REDEFINES WKS-ESTATISTICAS.
012700     05  WKS-EST-LIMPEZA         PIC X(16).
012800*
012900 01  WKS-PCT-CALC                PIC 9(03)V9 VALUE ZEROS.
013000 01  WKS-PCT-CALC-R REDEFINES WKS-PCT-CALC.
013100     05  WKS-PCT-CALC-INT        PIC 9(04).
013200*
013300 01  WKS-MEDIA-TAMANHO           PIC 9(04)V9 VALUE ZEROS.
013400******************************************************************
013500*                   L I N H A S   D E   R E L A T O R I O        *
013600******************************************************************
013700 01  WKS-LINHA-80                PIC X(80) VALUE SPACES.
013800*
013900 01  WKS-LINHA-DETALHE.
014000     05  FILLER                  PIC X(02)  VALUE SPACES.
014100     05  WKS-LD-RANK             PIC Z9      .
014200     05  FILLER                  PIC X(03)  VALUE SPACES.
014300     05  WKS-LD-INICIO           PIC ZZZ9.
014400     05  FILLER                  PIC X(01)  VALUE '-'.
014500     05  WKS-LD-FIM              PIC ZZZ9.
014600     05  FILLER                  PIC X(03)  VALUE SPACES.
014700     05  WKS-LD-TAMANHO          PIC ZZZ9.
014800     05  FILLER                  PIC X(03)  VALUE SPACES.
014900     05  WKS-LD-DISP             PIC ZZZ9.
015000     05  FILLER                  PIC X(03)  VALUE SPACES.
015100     05  WKS-LD-CONT             PIC ZZZ9.
015200     05  FILLER                  PIC X(44)  VALUE SPACES.
015300*
015400 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
015500 01  WKS-MASCARA-1D               PIC ZZZ9.9.
015600*
015700 LINKAGE SECTION.
015800*
015900 PROCEDURE DIVISION.
016000******************************************************************
016100*               S E C A O   P R I N C I P A L                    *
016200******************************************************************
016300 000-PRINCIPAL SECTION.
016400     CALL 'CTCARGA' USING CT-TABELA-COTAS
016500     PERFORM 100-ABRIR-RELATORIO THRU 100-ABRIR-RELATORIO-E
016600     PERFORM 200-MONTAR-CANDIDATAS-E-VARRER
016700         THRU 200-MONTAR-CANDIDATAS-E-VARRER-E
016800     PERFORM 300-ORDENAR-SEQUENCIAS THRU 300-ORDENAR-SEQUENCIAS-E
016900     PERFORM 400-IMPRIMIR-CABECALHO THRU 400-IMPRIMIR-CABECALHO-E
017000     PERFORM 500-IMPRIMIR-TOPO-SEQUENCIAS
017100         THRU 500-IMPRIMIR-TOPO-SEQUENCIAS-E
017200     PERFORM 600-IMPRIMIR-ESTATISTICAS-SEQ
017300         THRU 600-IMPRIMIR-ESTATISTICAS-SEQ-E
017400     PERFORM 900-FECHAR-RELATORIO THRU 900-FECHAR-RELATORIO-E
017500     STOP RUN.
017600 000-PRINCIPAL-E. EXIT.
017700******************************************************************
017800*            A B E R T U R A   D O   R E L A T O R I O           *
017900******************************************************************
018000 100-ABRIR-RELATORIO SECTION.
018100     OPEN OUTPUT CTRSEQ
018200     IF FS-CTRSEQ NOT = 0
018300        DISPLAY ">>> ERRO AO ABRIR CTRSEQ, STATUS: " FS-CTRSEQ
018400                UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF.
018800 100-ABRIR-RELATORIO-E. EXIT.
018900******************************************************************
019000*   V A R R E D U R A   U N I C A   1 . . N   ( S E Q U E N C I ) *
019100******************************************************************
019200 200-MONTAR-CANDIDATAS-E-VARRER SECTION.
019300     MOVE ZEROS TO WKS-TOTAL-CANDIDATAS WKS-TOTAL-EM-SEQ
019400                    WKS-TOTAL-ISOLADAS WKS-SOMA-TAMANHOS
019500     PERFORM 210-PROCESSAR-COTA-SEQ THRU 210-PROCESSAR-COTA-SEQ-E
019600         VARYING WKS-I-COTA FROM 1 BY 1
019700         UNTIL WKS-I-COTA > CT-TOTAL-COTAS
019800     IF EM-SEQUENCIA-ATIVA
019900        PERFORM 220-FECHAR-SEQUENCIA-ATUAL
020000            THRU 220-FECHAR-SEQUENCIA-ATUAL-E
020100     END-IF.
020200 200-MONTAR-CANDIDATAS-E-VARRER-E. EXIT.
020300*
020400 210-PROCESSAR-COTA-SEQ SECTION.
020500     IF CT-CONTEMPLADA (WKS-I-COTA) OR CT-DISPONIVEL (WKS-I-COTA)
020600        ADD 1 TO WKS-TOTAL-CANDIDATAS
020700        IF NOT EM-SEQUENCIA-ATIVA
020800           MOVE 1         TO WKS-EM-SEQUENCIA
020900           MOVE WKS-I-COTA TO WKS-INICIO-ATUAL
021000           MOVE ZEROS     TO WKS-DISP-ATUAL WKS-CONT-ATUAL
021100        END-IF
021200        IF CT-DISPONIVEL (WKS-I-COTA)
021300           ADD 1 TO WKS-DISP-ATUAL
021400        ELSE
021500           ADD 1 TO WKS-CONT-ATUAL
021600        END-IF
021700     ELSE
021800        IF EM-SEQUENCIA-ATIVA
021900           PERFORM 220-FECHAR-SEQUENCIA-ATUAL
022000               THRU 220-FECHAR-SEQUENCIA-ATUAL-E
022100        END-IF
022200     END-IF.
022300 210-PROCESSAR-COTA-SEQ-E. EXIT.
022400*
022500 220-FECHAR-SEQUENCIA-ATUAL SECTION.
022600     COMPUTE WKS-SEQT-TAMANHO = (WKS-I-COTA - 1) -
022700                                 WKS-INICIO-ATUAL + 1
022800*--> A COTA ATUAL JA NAO E CANDIDATA QUANDO CHAMADO PELO FIM DO
022900*--> LACO (WKS-I-COTA = CT-TOTAL-COTAS + 1); QUANDO CHAMADO POR
023000*--> QUEBRA DE SEQUENCIA, A FECHA TERMINA EM WKS-I-COTA - 1
023100     IF WKS-I-COTA > CT-TOTAL-COTAS OR
023200        (NOT CT-CONTEMPLADA (WKS-I-COTA) AND
023300         NOT CT-DISPONIVEL (WKS-I-COTA))
023400        COMPUTE WKS-SEQT-FIM = WKS-I-COTA - 1
023500     ELSE
023600        COMPUTE WKS-SEQT-FIM = WKS-I-COTA
023700     END-IF
023800     COMPUTE WKS-SEQT-TAMANHO = WKS-SEQT-FIM -
023900                                 WKS-INICIO-ATUAL + 1
024000     MOVE WKS-INICIO-ATUAL   TO WKS-SEQT-INICIO
024100     MOVE WKS-DISP-ATUAL     TO WKS-SEQT-QTD-DISP
024200     MOVE WKS-CONT-ATUAL     TO WKS-SEQT-QTD-CONT
024300     IF WKS-SEQT-TAMANHO >= 2
024400        ADD 1 TO CTSQ-QTD-SEQUENCIAS
024500        ADD WKS-SEQT-TAMANHO TO WKS-SOMA-TAMANHOS
024600        ADD WKS-SEQT-TAMANHO TO WKS-TOTAL-EM-SEQ
024700        MOVE WKS-SEQT-INICIO  TO CTSQ-INICIO (CTSQ-QTD-SEQUENCIAS)
024800        MOVE WKS-SEQT-FIM     TO CTSQ-FIM    (CTSQ-QTD-SEQUENCIAS)
024900        MOVE WKS-SEQT-TAMANHO TO
025000                               CTSQ-TAMANHO (CTSQ-QTD-SEQUENCIAS)
025100        MOVE WKS-SEQT-QTD-DISP TO
025200                               CTSQ-QTD-DISP (CTSQ-QTD-SEQUENCIAS)
025300        MOVE WKS-SEQT-QTD-CONT TO
025400                               CTSQ-QTD-CONT (CTSQ-QTD-SEQUENCIAS)
025500     ELSE
025600        ADD 1 TO WKS-TOTAL-ISOLADAS
025700     END-IF
025800     MOVE ZEROS TO WKS-EM-SEQUENCIA.
025900 220-FECHAR-SEQUENCIA-ATUAL-E. EXIT.
026000******************************************************************
026100*      O R D E N A C A O   ( B O L H A )   D A S   S E Q U E N    *
026200******************************************************************
026300 300-ORDENAR-SEQUENCIAS SECTION.
026400     IF CTSQ-QTD-SEQUENCIAS > 1
026500        PERFORM 310-PASSADA-ORDENACAO-SEQ THRU 310-PASSADA-ORDENACAO-SEQ-E
026600            VARYING WKS-PASSADA FROM 1 BY 1
026700            UNTIL WKS-PASSADA >= CTSQ-QTD-SEQUENCIAS
026800     END-IF.
026900 300-ORDENAR-SEQUENCIAS-E. EXIT.
027000*
027100 310-PASSADA-ORDENACAO-SEQ SECTION.
027200     COMPUTE WKS-LIMITE-PASSADA = CTSQ-QTD-SEQUENCIAS - WKS-PASSADA
027300     PERFORM 320-COMPARAR-TROCAR-SEQ THRU 320-COMPARAR-TROCAR-SEQ-E
027400         VARYING WKS-J FROM 1 BY 1
027500         UNTIL WKS-J > WKS-LIMITE-PASSADA.
027600 310-PASSADA-ORDENACAO-SEQ-E. EXIT.
027700*
027800 320-COMPARAR-TROCAR-SEQ SECTION.
027900*--> MAIOR TAMANHO PRIMEIRO; EM EMPATE, MENOR INICIO PRIMEIRO
028000     IF CTSQ-TAMANHO (WKS-J) < CTSQ-TAMANHO (WKS-J + 1) OR
028100        (CTSQ-TAMANHO (WKS-J) = CTSQ-TAMANHO (WKS-J + 1) AND
028200         CTSQ-INICIO (WKS-J) > CTSQ-INICIO (WKS-J + 1))
028300        PERFORM 330-TROCAR-ENTRADAS-SEQ THRU 330-TROCAR-ENTRADAS-SEQ-E
028400     END-IF.
028500 320-COMPARAR-TROCAR-SEQ-E. EXIT.
028600*
028700 330-TROCAR-ENTRADAS-SEQ SECTION.
028800     MOVE CTSQ-INICIO   (WKS-J)     TO WKS-SEQT-INICIO
028900     MOVE CTSQ-FIM      (WKS-J)     TO WKS-SEQT-FIM
029000     MOVE CTSQ-TAMANHO  (WKS-J)     TO WKS-SEQT-TAMANHO
029100     MOVE CTSQ-QTD-DISP (WKS-J)     TO WKS-SEQT-QTD-DISP
029200     MOVE CTSQ-QTD-CONT (WKS-J)     TO WKS-SEQT-QTD-CONT
029300     MOVE CTSQ-INICIO   (WKS-J + 1) TO CTSQ-INICIO   (WKS-J)
029400     MOVE CTSQ-FIM      (WKS-J + 1) TO CTSQ-FIM      (WKS-J)
029500     MOVE CTSQ-TAMANHO  (WKS-J + 1) TO CTSQ-TAMANHO  (WKS-J)
029600     MOVE CTSQ-QTD-DISP (WKS-J + 1) TO CTSQ-QTD-DISP (WKS-J)
029700     MOVE CTSQ-QTD-CONT (WKS-J + 1) TO CTSQ-QTD-CONT (WKS-J)
029800     MOVE WKS-SEQT-INICIO   TO CTSQ-INICIO   (WKS-J + 1)
029900     MOVE WKS-SEQT-FIM      TO CTSQ-FIM      (WKS-J + 1)
030000     MOVE WKS-SEQT-TAMANHO  TO CTSQ-TAMANHO  (WKS-J + 1)
030100     MOVE WKS-SEQT-QTD-DISP TO CTSQ-QTD-DISP (WKS-J + 1)
030200     MOVE WKS-SEQT-QTD-CONT TO CTSQ-QTD-CONT (WKS-J + 1).
030300 330-TROCAR-ENTRADAS-SEQ-E. EXIT.
030400******************************************************************
030500*                 C A B E C A L H O   D O   R E L A T O R I O    *
030600******************************************************************
030700 400-IMPRIMIR-CABECALHO SECTION.
030800     MOVE ALL '=' TO WKS-LINHA-80
030900     WRITE REG-CTRSEQ FROM WKS-LINHA-80
031000     MOVE SPACES TO WKS-LINHA-80
031100     STRING 'RELATORIO DE SEQUENCIAS CONSECUTIVAS DE COTAS'
031200         DELIMITED BY SIZE INTO WKS-LINHA-80
031300     WRITE REG-CTRSEQ FROM WKS-LINHA-80
031400     MOVE ALL '=' TO WKS-LINHA-80
031500     WRITE REG-CTRSEQ FROM WKS-LINHA-80
031600     MOVE SPACES TO WKS-LINHA-80
031700     MOVE CT-TOTAL-COTAS TO WKS-MASCARA
031800     STRING 'TOTAL DE COTAS ........: ' WKS-MASCARA
031900         DELIMITED BY SIZE INTO WKS-LINHA-80
032000     WRITE REG-CTRSEQ FROM WKS-LINHA-80
032100     MOVE SPACES TO WKS-LINHA-80
032200     MOVE CT-QTD-CONTEMPLADAS TO WKS-MASCARA
032300     STRING 'CONTEMPLADAS ..........: ' WKS-MASCARA
032400         DELIMITED BY SIZE INTO WKS-LINHA-80
032500     WRITE REG-CTRSEQ FROM WKS-LINHA-80
032600     MOVE SPACES TO WKS-LINHA-80
032700     MOVE CT-QTD-ATIVAS-POSSE TO WKS-MASCARA
032800     STRING 'ATIVAS (NAO COMPRAVEIS): ' WKS-MASCARA
032900         DELIMITED BY SIZE INTO WKS-LINHA-80
033000     WRITE REG-CTRSEQ FROM WKS-LINHA-80
033100     MOVE SPACES TO WKS-LINHA-80
033200     MOVE CT-QTD-DISPONIVEIS TO WKS-MASCARA
033300     STRING 'DISPONIVEIS (COMPRA) ..: ' WKS-MASCARA
033400         DELIMITED BY SIZE INTO WKS-LINHA-80
033500     WRITE REG-CTRSEQ FROM WKS-LINHA-80
033600     MOVE SPACES TO WKS-LINHA-80
033700     WRITE REG-CTRSEQ FROM WKS-LINHA-80.
033800 400-IMPRIMIR-CABECALHO-E. EXIT.
033900******************************************************************
034000*              D E T A L H E   D O   T O P O   N                *
034100******************************************************************
034200 500-IMPRIMIR-TOPO-SEQUENCIAS SECTION.
034300     MOVE SPACES TO WKS-LINHA-80
034400     STRING 'TOP ' WKS-TOP-N ' SEQUENCIAS (INICIO-FIM TAMANHO'
034500         ' DISP CONT)' DELIMITED BY SIZE INTO WKS-LINHA-80
034600     WRITE REG-CTRSEQ FROM WKS-LINHA-80
034700     PERFORM 510-IMPRIMIR-LINHA-SEQ THRU 510-IMPRIMIR-LINHA-SEQ-E
034800         VARYING WKS-RANK FROM 1 BY 1
034900         UNTIL WKS-RANK > WKS-TOP-N OR
035000               WKS-RANK > CTSQ-QTD-SEQUENCIAS
035100     MOVE SPACES TO WKS-LINHA-80
035200     WRITE REG-CTRSEQ FROM WKS-LINHA-80.
035300 500-IMPRIMIR-TOPO-SEQUENCIAS-E. EXIT.
035400*
035500 510-IMPRIMIR-LINHA-SEQ SECTION.
035600     MOVE SPACES          TO WKS-LINHA-DETALHE
035700     MOVE WKS-RANK         TO WKS-LD-RANK
035800     MOVE CTSQ-INICIO   (WKS-RANK) TO WKS-LD-INICIO
035900     MOVE CTSQ-FIM      (WKS-RANK) TO WKS-LD-FIM
036000     MOVE CTSQ-TAMANHO  (WKS-RANK) TO WKS-LD-TAMANHO
036100     MOVE CTSQ-QTD-DISP (WKS-RANK) TO WKS-LD-DISP
036200     MOVE CTSQ-QTD-CONT (WKS-RANK) TO WKS-LD-CONT
036300     WRITE REG-CTRSEQ FROM WKS-LINHA-DETALHE.
036400 510-IMPRIMIR-LINHA-SEQ-E. EXIT.
036500******************************************************************
036600*                   E S T A T I S T I C A S                      *
036700******************************************************************
036800 600-IMPRIMIR-ESTATISTICAS-SEQ SECTION.
036900     MOVE SPACES TO WKS-LINHA-80
037000     STRING 'ESTATISTICAS' DELIMITED BY SIZE INTO WKS-LINHA-80
037100     WRITE REG-CTRSEQ FROM WKS-LINHA-80
037200*
037300     MOVE WKS-TOTAL-CANDIDATAS TO WKS-MASCARA
037400     MOVE SPACES TO WKS-LINHA-80
037500     STRING 'TOTAL CANDIDATAS (A+C) : ' WKS-MASCARA
037600         DELIMITED BY SIZE INTO WKS-LINHA-80
037700     WRITE REG-CTRSEQ FROM WKS-LINHA-80
037800*
037900     IF WKS-TOTAL-CANDIDATAS > 0
038000        COMPUTE WKS-PCT-CALC ROUNDED =
038100            WKS-TOTAL-EM-SEQ * 100 / WKS-TOTAL-CANDIDATAS
038200     ELSE
038300        MOVE ZEROS TO WKS-PCT-CALC
038400     END-IF
038500     MOVE WKS-TOTAL-EM-SEQ TO WKS-MASCARA
038600     MOVE SPACES TO WKS-LINHA-80
038700     STRING 'COTAS EM SEQUENCIAS ...: ' WKS-MASCARA
038800         ' (' WKS-PCT-CALC '%)' DELIMITED BY SIZE INTO
038900         WKS-LINHA-80
039000     WRITE REG-CTRSEQ FROM WKS-LINHA-80
039100*
039200     IF WKS-TOTAL-CANDIDATAS > 0
039300        COMPUTE WKS-PCT-CALC ROUNDED =
039400            WKS-TOTAL-ISOLADAS * 100 / WKS-TOTAL-CANDIDATAS
039500     ELSE
039600        MOVE ZEROS TO WKS-PCT-CALC
039700     END-IF
039800     MOVE WKS-TOTAL-ISOLADAS TO WKS-MASCARA
039900     MOVE SPACES TO WKS-LINHA-80
040000     STRING 'COTAS ISOLADAS ........: ' WKS-MASCARA
040100         ' (' WKS-PCT-CALC '%)' DELIMITED BY SIZE INTO
040200         WKS-LINHA-80
040300     WRITE REG-CTRSEQ FROM WKS-LINHA-80
040400*
040500     MOVE CTSQ-QTD-SEQUENCIAS TO WKS-MASCARA
040600     MOVE SPACES TO WKS-LINHA-80
040700     STRING 'NUMERO DE SEQUENCIAS ..: ' WKS-MASCARA
040800         DELIMITED BY SIZE INTO WKS-LINHA-80
040900     WRITE REG-CTRSEQ FROM WKS-LINHA-80
041000*
041100     IF CTSQ-QTD-SEQUENCIAS > 0
041200        COMPUTE WKS-MEDIA-TAMANHO ROUNDED =
041300            WKS-SOMA-TAMANHOS / CTSQ-QTD-SEQUENCIAS
041400     ELSE
041500        MOVE ZEROS TO WKS-MEDIA-TAMANHO
041600     END-IF
041700     MOVE WKS-MEDIA-TAMANHO TO WKS-MASCARA-1D
041800     MOVE SPACES TO WKS-LINHA-80
041900     STRING 'TAMANHO MEDIO .........: ' WKS-MASCARA-1D
042000         DELIMITED BY SIZE INTO WKS-LINHA-80
042100     WRITE REG-CTRSEQ FROM WKS-LINHA-80
042200*
042300     IF CTSQ-QTD-SEQUENCIAS > 0
042400        MOVE SPACES TO WKS-LINHA-80
042500        MOVE CTSQ-INICIO (1) TO WKS-MASCARA
042600        STRING 'MAIOR SEQUENCIA .......: INICIO ' WKS-MASCARA
042700            DELIMITED BY SIZE INTO WKS-LINHA-80
042800        WRITE REG-CTRSEQ FROM WKS-LINHA-80
042900        MOVE SPACES TO WKS-LINHA-80
043000        MOVE CTSQ-FIM (1) TO WKS-MASCARA
043100        STRING '                         FIM     ' WKS-MASCARA
043200            DELIMITED BY SIZE INTO WKS-LINHA-80
043300        WRITE REG-CTRSEQ FROM WKS-LINHA-80
043400        MOVE SPACES TO WKS-LINHA-80
043500        MOVE CTSQ-TAMANHO (1) TO WKS-MASCARA
043600        STRING '                         TAMANHO ' WKS-MASCARA
043700            DELIMITED BY SIZE INTO WKS-LINHA-80
043800        WRITE REG-CTRSEQ FROM WKS-LINHA-80
043900     END-IF
044000     MOVE ALL '=' TO WKS-LINHA-80
044100     WRITE REG-CTRSEQ FROM WKS-LINHA-80.
044200 600-IMPRIMIR-ESTATISTICAS-SEQ-E. EXIT.
044300******************************************************************
044400*             F E C H A M E N T O   D O   R E L A T O R I O      *
044500******************************************************************
044600 900-FECHAR-RELATORIO SECTION.
044700     CLOSE CTRSEQ.
044800 900-FECHAR-RELATORIO-E. EXIT.
