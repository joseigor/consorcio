000100******************************************************************
000200*               C O P Y   C T G R P C F                          *
000300*     LAYOUT DEL ARCHIVO GROUP-CONFIG (CANTIDAD DE COTAS)        *
000400*     UN UNICO REGISTRO POR GRUPO, 80 BYTES, LINE SEQUENTIAL     *
000500*     COPIA COMPARTIDA ENTRE PROGRAMAS QUE ABREN CTGRPCF         *
000600******************************************************************
000700*     11/02/2024  JLRA  TK-40551  CREACION INICIAL DEL LAYOUT    *
000800******************************************************************
000900 01  REG-CTGRPCF.
001000     05  CTGC-LINHA              PIC X(80).
001100 01  REG-CTGRPCF-R REDEFINES REG-CTGRPCF.
001200     05  CTGC-TOTAL-COTAS        PIC 9(04).
001300     05  FILLER                  PIC X(76).
