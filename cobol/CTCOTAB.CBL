000100******************************************************************
000200*               C O P Y   C T C O T A B                          *
000300*     TABELA DE STATUS DE COTAS EM MEMORIA - 1 ENTRADA POR COTA *
000400*     PREENCHIDA PELO CTCARGA, CONSUMIDA POR CTSEQAN/CTEDGAN/    *
000500*     CTGAPAN.  CODIGO DE STATUS: C=CONTEMPLADA A=DISPONIVEL    *
000600*     H=ATIVA EM POSSE (NAO COMERCIALIZAVEL)                    *
000700******************************************************************
000800*     11/02/2024  JLRA  TK-40551  CREACION INICIAL DA TABELA    *
000900*     03/06/2024  MSRV  TK-41120  INCLUIDOS CONTADORES DERIVADOS*
001000******************************************************************
001100 01  CT-TABELA-COTAS.
001200     05  CT-TOTAL-COTAS          PIC 9(04) COMP.
001300     05  CT-QTD-CONTEMPLADAS     PIC 9(04) COMP.
001400     05  CT-QTD-DISPONIVEIS      PIC 9(04) COMP.
001500     05  CT-QTD-ATIVAS-POSSE     PIC 9(04) COMP.
001600     05  CT-QTD-OCUPADAS         PIC 9(04) COMP.
001700     05  CT-STATUS-COTA OCCURS 9999 TIMES
001800                         INDEXED BY CT-IDX-COTA.
001900         10  CT-STATUS-CODE      PIC X(01).
002000             88  CT-CONTEMPLADA        VALUE 'C'.
002100             88  CT-DISPONIVEL         VALUE 'A'.
002200             88  CT-ATIVA-POSSE        VALUE 'H'.
002300             88  CT-NAO-CLASSIFICADA   VALUE ' '.
002400     05  FILLER                  PIC X(08).
