000100******************************************************************
000200* FECHA       : 09/05/1990                                       *
000300* PROGRAMADOR : HECTOR D. FIGUEROA (HDF)                         *
000400* APLICACION  : CONSORCIOS - ANALISE ESTRATEGICA DE COTAS        *
000500* PROGRAMA    : CTEDGAN                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCURA AS MELHORES JANELAS (BLOCOS) ONDE AS    *
000800*             : PONTAS SAO COTAS DISPONIVEIS E O INTERIOR TEM   *
000900*             : UMA OCUPACAO MINIMA POR COTAS JA TOMADAS (C/H),  *
001000*             : PONTUANDO CADA JANELA E IMPRIMINDO O TOPO N      *
001100* ARCHIVOS    : CTGRPCF=C, CTCONTP=C, CTDISPO=C, CTREDG=A       *
001200* ACCION (ES) : R=RELATORIO                                      *
001300* PROGRAMA(S) : CTCARGA (CHAMADO)                                *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: TK-40553                                         *
001600******************************************************************
001700*               H I S T O R I C O   D E   M U D A N C A S        *
001800******************************************************************
001900*     09/05/1990  HDF   -         CRIACAO INICIAL DO PROGRAMA    *
002000*     13/01/1996  HDF   -         JANELA LIMITADA A 50 COTAS     *
002100*                              PARA NAO DOMINAR O RELATORIO     *
002200*     19/09/1998  JLRA  TK-19980919  REVISAO DE SECULO           *
002300*     18/02/2024  JLRA  TK-40553  PROGRAMA REAPROVEITADO PARA A  *
002400*                              ANALISE ESTRATEGICA DE COTAS     *
002500*     25/07/2024  MSRV  TK-41341  PERCENTUAL DE OCUPACAO EXATO   *
002600*                              (SEM ARREDONDAMENTO PREMATURO)   *
002700*     16/01/2025  MSRV  TK-42058  CRITERIO DE EMPATE NO SCORE    *
002800*     04/03/2025  MSRV  TK-42111  RELATORIO PASSA A DETALHAR O   *
002900*                              MIOLO (OCUPADAS/TOTAL/DISPONIVEIS)*
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    CTEDGAN.
003300 AUTHOR.                        HECTOR D. FIGUEROA.
003400 INSTALLATION.                  CONSORCIOS - CPD CENTRAL.
003500 DATE-WRITTEN.                  09/05/1990.
003600 DATE-COMPILED.
003700 SECURITY.                      USO INTERNO - CONSORCIOS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS COTA-VALIDA IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS WKS-UPSI-TESTE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT CTREDG           ASSIGN TO CTREDG
004900                              ORGANIZATION IS LINE SEQUENTIAL
005000                              FILE STATUS IS FS-CTREDG.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  CTREDG
005600     RECORD CONTAINS 80 CHARACTERS
005700     RECORDING MODE IS F
005800     LABEL RECORD IS STANDARD
005900     DATA RECORD IS REG-CTREDG.
006000 01  REG-CTREDG                  PIC X(80).
006100*
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*                    A R E A   D A   T A B E L A                 *
006500******************************************************************
006600     COPY CTCOTAB.
006700*
006800 01  WKS-FS-STATUS.
006900     05  FS-CTREDG               PIC 9(02) VALUE ZEROS.
007000     05  FILLER                  PIC X(02).
007100*
007200 01  WKS-UPSI-TESTE              PIC X(01) VALUE 'N'.
007300******************************************************************
007400*              PARAMETROS DE ANALISE (77-LEVEL)                  *
007500******************************************************************
007600 77  WKS-TOP-N                   PIC 9(02) COMP VALUE 10.
007700 77  WKS-TAMANHO-MINIMO          PIC 9(02) COMP VALUE 5.
007800 77  WKS-TAMANHO-MAXIMO          PIC 9(02) COMP VALUE 50.
007900 77  WKS-PCT-OCUPACAO-MIN        PIC 9(03)V99 COMP-3 VALUE 50.00.
008000******************************************************************
008100*          T A B E L A   D E   J A N E L A S   ( E D G E )       *
008200******************************************************************
008300 01  CTED-TABELA-JAN.
008400     05  CTED-QTD-JANELAS        PIC 9(04) COMP VALUE ZEROS.
008500     05  CTED-ENTRADA OCCURS 3000 TIMES
008600                      INDEXED BY CTED-IDX.
008700         10  CTED-INICIO         PIC 9(04) COMP.
008800         10  CTED-FIM            PIC 9(04) COMP.
008900         10  CTED-TAMANHO        PIC 9(04) COMP.
009000         10  CTED-QTD-OCUP       PIC 9(04) COMP.
009100         10  CTED-QTD-DISP       PIC 9(04) COMP.
009200         10  CTED-QTD-MIOLO      PIC 9(04) COMP.
009300         10  CTED-PCT-OCUP       PIC 9(03)V99.
009400         10  CTED-SCORE          PIC 9(06)V99.
009500     05  FILLER                  PIC X(04).
009600*
009700 01  WKS-JAN-TEMP.
009800     05  WKS-JT-INICIO           PIC 9(04) COMP.
009900     05  WKS-JT-FIM              PIC 9(04) COMP.
010000     05  WKS-JT-TAMANHO          PIC 9(04) COMP.
010100     05  WKS-JT-QTD-OCUP         PIC 9(04) COMP.
010200     05  WKS-JT-QTD-DISP         PIC 9(04) COMP.
010300     05  WKS-JT-QTD-MIOLO        PIC 9(04) COMP.
010400     05  WKS-JT-PCT-OCUP         PIC 9(03)V99.
010500     05  WKS-JT-SCORE            PIC 9(06)V99.
010600 01  WKS-JAN-TEMP-R REDEFINES WKS-JAN-TEMP.
010700     05  WKS-JT-BUFFER           PIC X(30).
010800******************************************************************
010900*              C O N T A D O R E S   D E   V A R R E D U R A     *
011000******************************************************************
011100 01  WKS-VARREDURA.
011200     05  WKS-S                   PIC 9(04) COMP VALUE ZEROS.
011300     05  WKS-L                   PIC 9(02) COMP VALUE ZEROS.
011400     05  WKS-LIMITE-L            PIC 9(02) COMP VALUE ZEROS.
011500     05  WKS-FIM-JANELA          PIC 9(04) COMP VALUE ZEROS.
011600     05  WKS-TAMANHO-INTERIOR    PIC 9(04) COMP VALUE ZEROS.
011700     05  WKS-QTD-OCUP-INTERIOR   PIC 9(04) COMP VALUE ZEROS.
011800     05  WKS-QTD-DISP-INTERIOR   PIC 9(04) COMP VALUE ZEROS.
011900     05  WKS-K                   PIC 9(04) COMP VALUE ZEROS.
012000     05  FILLER                  PIC X(02).
012100*
012200 01  WKS-PCT-EXATO               PIC 9(03)V9999.
012300 01  WKS-PCT-EXATO-R REDEFINES WKS-PCT-EXATO.
012400     05  WKS-PCT-EXATO-INT       PIC 9(07).
012500*
012600 01  WKS-ORDENACAO.
012700     05  WKS-PASSADA             PIC 9(04) COMP VALUE ZEROS.
012800     05  WKS-LIMITE-PASSADA      PIC 9(04) COMP VALUE ZEROS.
012900     05  WKS-J                   PIC 9(04) COMP VALUE ZEROS.
013000     05  FILLER                  PIC X(02).
013100*
013200 01  WKS-RANK                    PIC 9(02) COMP VALUE ZEROS.
013300******************************************************************
013400*              A C U M U L A D O R E S   D E   E S T A T I S T I *
013500******************************************************************
013600 01  WKS-ESTATISTICAS.
013700     05  WKS-SOMA-TAMANHOS       PIC 9(06) COMP VALUE ZEROS.
013800     05  WKS-SOMA-OCUPACAO       PIC 9(06)V99 VALUE ZEROS.
013900     05  FILLER                  PIC X(04).
014000 01  WKS-ESTATISTICAS-R REDEFINES WKS-ESTATISTICAS.
014100     05  WKS-EST-LIMPEZA         PIC X(16).
014200*
014300 01  WKS-MEDIA-TAMANHO           PIC 9(04)V9 VALUE ZEROS.
014400 01  WKS-MEDIA-OCUPACAO          PIC 9(03) VALUE ZEROS.
014500******************************************************************
014600*                   L I N H A S   D E   R E L A T O R I O        *
014700******************************************************************
014800 01  WKS-LINHA-80                PIC X(80) VALUE SPACES.
014900*
015000 01  WKS-LINHA-DETALHE.
015100     05  FILLER                  PIC X(02)  VALUE SPACES.
015200     05  WKS-LD-RANK             PIC Z9.
015300     05  FILLER                  PIC X(03)  VALUE SPACES.
015400     05  WKS-LD-INICIO           PIC ZZZ9.
015500     05  FILLER                  PIC X(01)  VALUE '-'.
015600     05  WKS-LD-FIM              PIC ZZZ9.
015700     05  FILLER                  PIC X(03)  VALUE SPACES.
015800     05  WKS-LD-TAMANHO          PIC ZZZ9.
015900     05  FILLER                  PIC X(03)  VALUE SPACES.
016000     05  WKS-LD-OCUP             PIC ZZ9.
016100     05  FILLER                  PIC X(01)  VALUE '%'.
016200     05  FILLER                  PIC X(02)  VALUE SPACES.
016300     05  WKS-LD-QTD-OCUP         PIC ZZZ9.
016400     05  FILLER                  PIC X(01)  VALUE '/'.
016500     05  WKS-LD-QTD-MIOLO        PIC ZZZ9.
016600     05  FILLER                  PIC X(02)  VALUE SPACES.
016700     05  WKS-LD-QTD-DISP         PIC ZZZ9.
016800     05  FILLER                  PIC X(02)  VALUE SPACES.
016900     05  WKS-LD-SCORE            PIC ZZZZ9.9.
017000     05  FILLER                  PIC X(19)  VALUE SPACES.
017100*
017200 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
017300 01  WKS-MASCARA-1D               PIC ZZZ9.9.
017400*
017500 LINKAGE SECTION.
017600*
017700 PROCEDURE DIVISION.
017800******************************************************************
017900*               S E C A O   P R I N C I P A L                    *
018000******************************************************************
018100 000-PRINCIPAL SECTION.
018200     CALL 'CTCARGA' USING CT-TABELA-COTAS
018300     PERFORM 100-ABRIR-RELATORIO THRU 100-ABRIR-RELATORIO-E
018400     PERFORM 200-VARRER-JANELAS THRU 200-VARRER-JANELAS-E
018500     PERFORM 300-ORDENAR-JANELAS THRU 300-ORDENAR-JANELAS-E
018600     PERFORM 400-IMPRIMIR-CABECALHO THRU 400-IMPRIMIR-CABECALHO-E
018700     PERFORM 500-IMPRIMIR-TOPO-JANELAS THRU 500-IMPRIMIR-TOPO-JANELAS-E
018800     PERFORM 600-IMPRIMIR-ESTATISTICAS-EDG
018900         THRU 600-IMPRIMIR-ESTATISTICAS-EDG-E
019000     PERFORM 900-FECHAR-RELATORIO THRU 900-FECHAR-RELATORIO-E
019100     STOP RUN.
019200 000-PRINCIPAL-E. EXIT.
019300******************************************************************
019400*            A B E R T U R A   D O   R E L A T O R I O           *
019500******************************************************************
019600 100-ABRIR-RELATORIO SECTION.
019700     OPEN OUTPUT CTREDG
019800     IF FS-CTREDG NOT = 0
019900        DISPLAY ">>> ERRO AO ABRIR CTREDG, STATUS: " FS-CTREDG
020000                UPON CONSOLE
020100        MOVE 91 TO RETURN-CODE
020200        STOP RUN
020300     END-IF.
020400 100-ABRIR-RELATORIO-E. EXIT.
020500******************************************************************
020600*     V A R R E D U R A   D E   J A N E L A S   S . . S + L - 1   *
020700******************************************************************
020800 200-VARRER-JANELAS SECTION.
020900     MOVE ZEROS TO CTED-QTD-JANELAS
021000     PERFORM 210-VARRER-INICIO-S THRU 210-VARRER-INICIO-S-E
021100         VARYING WKS-S FROM 1 BY 1
021200         UNTIL WKS-S > CT-TOTAL-COTAS - WKS-TAMANHO-MINIMO + 1.
021300 200-VARRER-JANELAS-E. EXIT.
021400*
021500 210-VARRER-INICIO-S SECTION.
021600     COMPUTE WKS-LIMITE-L =
021700         FUNCTION MIN OF WKS-TAMANHO-MAXIMO
021800                         (CT-TOTAL-COTAS - WKS-S + 1)
021900     PERFORM 220-VARRER-TAMANHO-L THRU 220-VARRER-TAMANHO-L-E
022000         VARYING WKS-L FROM WKS-TAMANHO-MINIMO BY 1
022100         UNTIL WKS-L > WKS-LIMITE-L.
022200 210-VARRER-INICIO-S-E. EXIT.
022300*
022400 220-VARRER-TAMANHO-L SECTION.
022500     COMPUTE WKS-FIM-JANELA = WKS-S + WKS-L - 1
022600     IF CT-DISPONIVEL (WKS-S) AND CT-DISPONIVEL (WKS-FIM-JANELA)
022700        PERFORM 230-AVALIAR-INTERIOR-JANELA
022800            THRU 230-AVALIAR-INTERIOR-JANELA-E
022900     END-IF.
023000 220-VARRER-TAMANHO-L-E. EXIT.
023100*
023200 230-AVALIAR-INTERIOR-JANELA SECTION.
023300     COMPUTE WKS-TAMANHO-INTERIOR = WKS-L - 2
023400     MOVE ZEROS TO WKS-QTD-OCUP-INTERIOR
023500     MOVE ZEROS TO WKS-QTD-DISP-INTERIOR
023600     IF WKS-TAMANHO-INTERIOR > 0
023700        PERFORM 240-CONTAR-OCUPADA-INTERIOR
023800            THRU 240-CONTAR-OCUPADA-INTERIOR-E
023900            VARYING WKS-K FROM WKS-S + 1 BY 1
024000            UNTIL WKS-K > WKS-FIM-JANELA - 1
024100        COMPUTE WKS-PCT-EXATO ROUNDED =
024200            WKS-QTD-OCUP-INTERIOR * 100 / WKS-TAMANHO-INTERIOR
024300     ELSE
024400*--> JANELA DE TAMANHO MINIMO SEM INTERIOR (L=2) E 100% "CHEIA"
024500        MOVE 100.0000 TO WKS-PCT-EXATO
024600     END-IF
024700     IF WKS-PCT-EXATO >= WKS-PCT-OCUPACAO-MIN
024800        PERFORM 250-REGISTRAR-JANELA THRU 250-REGISTRAR-JANELA-E
024900     END-IF.
025000 230-AVALIAR-INTERIOR-JANELA-E. EXIT.
025100*
025200 240-CONTAR-OCUPADA-INTERIOR SECTION.
025300     IF CT-CONTEMPLADA (WKS-K) OR CT-ATIVA-POSSE (WKS-K)
025400        ADD 1 TO WKS-QTD-OCUP-INTERIOR
025500     END-IF
025600     IF CT-DISPONIVEL (WKS-K)
025700        ADD 1 TO WKS-QTD-DISP-INTERIOR
025800     END-IF.
025900 240-CONTAR-OCUPADA-INTERIOR-E. EXIT.
026000*
026100 250-REGISTRAR-JANELA SECTION.
026200     ADD 1 TO CTED-QTD-JANELAS
026300     MOVE WKS-S              TO CTED-INICIO  (CTED-QTD-JANELAS)
026400     MOVE WKS-FIM-JANELA     TO CTED-FIM     (CTED-QTD-JANELAS)
026500     MOVE WKS-L              TO CTED-TAMANHO (CTED-QTD-JANELAS)
026600     MOVE WKS-QTD-OCUP-INTERIOR
026700                             TO CTED-QTD-OCUP (CTED-QTD-JANELAS)
026800     MOVE WKS-QTD-DISP-INTERIOR
026900                             TO CTED-QTD-DISP (CTED-QTD-JANELAS)
027000     MOVE WKS-TAMANHO-INTERIOR
027100                             TO CTED-QTD-MIOLO (CTED-QTD-JANELAS)
027200     COMPUTE CTED-PCT-OCUP (CTED-QTD-JANELAS) ROUNDED = WKS-PCT-EXATO
027300     COMPUTE CTED-SCORE (CTED-QTD-JANELAS) ROUNDED =
027400         WKS-L * WKS-PCT-EXATO.
027500 250-REGISTRAR-JANELA-E. EXIT.
027600******************************************************************
027700*      O R D E N A C A O   ( B O L H A )   D A S   J A N E L A S  *
027800******************************************************************
027900 300-ORDENAR-JANELAS SECTION.
028000     IF CTED-QTD-JANELAS > 1
028100        PERFORM 310-PASSADA-ORDENACAO-EDG THRU 310-PASSADA-ORDENACAO-EDG-E
028200            VARYING WKS-PASSADA FROM 1 BY 1
028300            UNTIL WKS-PASSADA >= CTED-QTD-JANELAS
028400     END-IF.
028500 300-ORDENAR-JANELAS-E. EXIT.
028600*
028700 310-PASSADA-ORDENACAO-EDG SECTION.
028800     COMPUTE WKS-LIMITE-PASSADA = CTED-QTD-JANELAS - WKS-PASSADA
028900     PERFORM 320-COMPARAR-TROCAR-EDG THRU 320-COMPARAR-TROCAR-EDG-E
029000         VARYING WKS-J FROM 1 BY 1
029100         UNTIL WKS-J > WKS-LIMITE-PASSADA.
029200 310-PASSADA-ORDENACAO-EDG-E. EXIT.
029300*
029400 320-COMPARAR-TROCAR-EDG SECTION.
029500*--> MAIOR SCORE PRIMEIRO; EMPATE: MENOR INICIO, DEPOIS MENOR
029600*--> TAMANHO
029700     IF CTED-SCORE (WKS-J) < CTED-SCORE (WKS-J + 1) OR
029800        (CTED-SCORE (WKS-J) = CTED-SCORE (WKS-J + 1) AND
029900         CTED-INICIO (WKS-J) > CTED-INICIO (WKS-J + 1)) OR
030000        (CTED-SCORE (WKS-J) = CTED-SCORE (WKS-J + 1) AND
030100         CTED-INICIO (WKS-J) = CTED-INICIO (WKS-J + 1) AND
030200         CTED-TAMANHO (WKS-J) > CTED-TAMANHO (WKS-J + 1))
030300        PERFORM 330-TROCAR-ENTRADAS-EDG THRU 330-TROCAR-ENTRADAS-EDG-E
030400     END-IF.
030500 320-COMPARAR-TROCAR-EDG-E. EXIT.
030600*
030700 330-TROCAR-ENTRADAS-EDG SECTION.
030800     MOVE CTED-INICIO  (WKS-J)     TO WKS-JT-INICIO
030900     MOVE CTED-FIM     (WKS-J)     TO WKS-JT-FIM
031000     MOVE CTED-TAMANHO (WKS-J)     TO WKS-JT-TAMANHO
031100     MOVE CTED-QTD-OCUP (WKS-J)    TO WKS-JT-QTD-OCUP
031200     MOVE CTED-QTD-DISP (WKS-J)    TO WKS-JT-QTD-DISP
031300     MOVE CTED-QTD-MIOLO (WKS-J)   TO WKS-JT-QTD-MIOLO
031400     MOVE CTED-PCT-OCUP (WKS-J)    TO WKS-JT-PCT-OCUP
031500     MOVE CTED-SCORE   (WKS-J)     TO WKS-JT-SCORE
031600     MOVE CTED-INICIO  (WKS-J + 1) TO CTED-INICIO  (WKS-J)
031700     MOVE CTED-FIM     (WKS-J + 1) TO CTED-FIM     (WKS-J)
031800     MOVE CTED-TAMANHO (WKS-J + 1) TO CTED-TAMANHO (WKS-J)
031900     MOVE CTED-QTD-OCUP (WKS-J + 1) TO CTED-QTD-OCUP (WKS-J)
032000     MOVE CTED-QTD-DISP (WKS-J + 1) TO CTED-QTD-DISP (WKS-J)
032100     MOVE CTED-QTD-MIOLO (WKS-J + 1) TO CTED-QTD-MIOLO (WKS-J)
032200     MOVE CTED-PCT-OCUP (WKS-J + 1) TO CTED-PCT-OCUP (WKS-J)
032300     MOVE CTED-SCORE   (WKS-J + 1) TO CTED-SCORE   (WKS-J)
032400     MOVE WKS-JT-INICIO             TO CTED-INICIO  (WKS-J + 1)
032500     MOVE WKS-JT-FIM                TO CTED-FIM     (WKS-J + 1)
032600     MOVE WKS-JT-TAMANHO            TO CTED-TAMANHO (WKS-J + 1)
032700     MOVE WKS-JT-QTD-OCUP           TO CTED-QTD-OCUP (WKS-J + 1)
032800     MOVE WKS-JT-QTD-DISP           TO CTED-QTD-DISP (WKS-J + 1)
032900     MOVE WKS-JT-QTD-MIOLO          TO CTED-QTD-MIOLO (WKS-J + 1)
033000     MOVE WKS-JT-PCT-OCUP           TO CTED-PCT-OCUP (WKS-J + 1)
033100     MOVE WKS-JT-SCORE              TO CTED-SCORE   (WKS-J + 1).
033200 330-TROCAR-ENTRADAS-EDG-E. EXIT.
033300******************************************************************
033400*                 C A B E C A L H O   D O   R E L A T O R I O    *
033500******************************************************************
033600 400-IMPRIMIR-CABECALHO SECTION.
033700     MOVE ALL '=' TO WKS-LINHA-80
033800     WRITE REG-CTREDG FROM WKS-LINHA-80
033900     MOVE SPACES TO WKS-LINHA-80
034000     STRING 'RELATORIO DE JANELAS DE OPORTUNIDADE (EDGE-ANALYZER)'
034100         DELIMITED BY SIZE INTO WKS-LINHA-80
034200     WRITE REG-CTREDG FROM WKS-LINHA-80
034300     MOVE ALL '=' TO WKS-LINHA-80
034400     WRITE REG-CTREDG FROM WKS-LINHA-80
034500     MOVE SPACES TO WKS-LINHA-80
034600     MOVE CT-TOTAL-COTAS TO WKS-MASCARA
034700     STRING 'TOTAL DE COTAS ........: ' WKS-MASCARA
034800         DELIMITED BY SIZE INTO WKS-LINHA-80
034900     WRITE REG-CTREDG FROM WKS-LINHA-80
035000     MOVE SPACES TO WKS-LINHA-80
035100     MOVE WKS-TAMANHO-MINIMO TO WKS-MASCARA
035200     STRING 'TAMANHO MINIMO DE JANELA: ' WKS-MASCARA
035300         DELIMITED BY SIZE INTO WKS-LINHA-80
035400     WRITE REG-CTREDG FROM WKS-LINHA-80
035500     MOVE SPACES TO WKS-LINHA-80
035600     MOVE WKS-PCT-OCUPACAO-MIN TO WKS-MASCARA-1D
035700     STRING 'OCUPACAO MINIMA DO MIOLO: ' WKS-MASCARA-1D '%'
035800         DELIMITED BY SIZE INTO WKS-LINHA-80
035900     WRITE REG-CTREDG FROM WKS-LINHA-80
036000     MOVE SPACES TO WKS-LINHA-80
036100     WRITE REG-CTREDG FROM WKS-LINHA-80.
036200 400-IMPRIMIR-CABECALHO-E. EXIT.
036300******************************************************************
036400*              D E T A L H E   D O   T O P O   N                *
036500******************************************************************
036600 500-IMPRIMIR-TOPO-JANELAS SECTION.
036700     MOVE SPACES TO WKS-LINHA-80
036800     STRING 'TOP ' WKS-TOP-N ' JANELAS (INICIO-FIM TAMANHO'
036900         ' OCUP% MIOLO-OCUP/TOT DISP SCORE)'
037000         DELIMITED BY SIZE INTO WKS-LINHA-80
037100     WRITE REG-CTREDG FROM WKS-LINHA-80
037200     PERFORM 510-IMPRIMIR-LINHA-EDG THRU 510-IMPRIMIR-LINHA-EDG-E
037300         VARYING WKS-RANK FROM 1 BY 1
037400         UNTIL WKS-RANK > WKS-TOP-N OR
037500               WKS-RANK > CTED-QTD-JANELAS
037600     MOVE SPACES TO WKS-LINHA-80
037700     WRITE REG-CTREDG FROM WKS-LINHA-80.
037800 500-IMPRIMIR-TOPO-JANELAS-E. EXIT.
037900*
038000 510-IMPRIMIR-LINHA-EDG SECTION.
038100     MOVE SPACES          TO WKS-LINHA-DETALHE
038200     MOVE WKS-RANK         TO WKS-LD-RANK
038300     MOVE CTED-INICIO  (WKS-RANK) TO WKS-LD-INICIO
038400     MOVE CTED-FIM     (WKS-RANK) TO WKS-LD-FIM
038500     MOVE CTED-TAMANHO (WKS-RANK) TO WKS-LD-TAMANHO
038600     COMPUTE WKS-LD-OCUP ROUNDED = CTED-PCT-OCUP (WKS-RANK)
038700     MOVE CTED-QTD-OCUP (WKS-RANK) TO WKS-LD-QTD-OCUP
038800     MOVE CTED-QTD-MIOLO (WKS-RANK) TO WKS-LD-QTD-MIOLO
038900     MOVE CTED-QTD-DISP (WKS-RANK) TO WKS-LD-QTD-DISP
039000     MOVE CTED-SCORE   (WKS-RANK) TO WKS-LD-SCORE
039100     WRITE REG-CTREDG FROM WKS-LINHA-DETALHE.
039200 510-IMPRIMIR-LINHA-EDG-E. EXIT.
039300******************************************************************
039400*                   E S T A T I S T I C A S                      *
039500******************************************************************
039600 600-IMPRIMIR-ESTATISTICAS-EDG SECTION.
039700     MOVE ZEROS TO WKS-SOMA-TAMANHOS
039800     MOVE ZEROS TO WKS-SOMA-OCUPACAO
039900     PERFORM 610-ACUMULAR-ESTATISTICA-EDG
040000         THRU 610-ACUMULAR-ESTATISTICA-EDG-E
040100         VARYING WKS-RANK FROM 1 BY 1
040200         UNTIL WKS-RANK > CTED-QTD-JANELAS
040300     MOVE SPACES TO WKS-LINHA-80
040400     STRING 'ESTATISTICAS' DELIMITED BY SIZE INTO WKS-LINHA-80
040500     WRITE REG-CTREDG FROM WKS-LINHA-80
040600*
040700     MOVE CTED-QTD-JANELAS TO WKS-MASCARA
040800     MOVE SPACES TO WKS-LINHA-80
040900     STRING 'JANELAS QUALIFICADAS ..: ' WKS-MASCARA
041000         DELIMITED BY SIZE INTO WKS-LINHA-80
041100     WRITE REG-CTREDG FROM WKS-LINHA-80
041200*
041300     IF CTED-QTD-JANELAS > 0
041400        COMPUTE WKS-MEDIA-TAMANHO ROUNDED =
041500            WKS-SOMA-TAMANHOS / CTED-QTD-JANELAS
041600        COMPUTE WKS-MEDIA-OCUPACAO ROUNDED =
041700            WKS-SOMA-OCUPACAO / CTED-QTD-JANELAS
041800     ELSE
041900        MOVE ZEROS TO WKS-MEDIA-TAMANHO WKS-MEDIA-OCUPACAO
042000     END-IF
042100     MOVE WKS-MEDIA-TAMANHO TO WKS-MASCARA-1D
042200     MOVE SPACES TO WKS-LINHA-80
042300     STRING 'TAMANHO MEDIO .........: ' WKS-MASCARA-1D
042400         DELIMITED BY SIZE INTO WKS-LINHA-80
042500     WRITE REG-CTREDG FROM WKS-LINHA-80
042600*
042700     MOVE WKS-MEDIA-OCUPACAO TO WKS-MASCARA
042800     MOVE SPACES TO WKS-LINHA-80
042900     STRING 'OCUPACAO MEDIA DO MIOLO: ' WKS-MASCARA '%'
043000         DELIMITED BY SIZE INTO WKS-LINHA-80
043100     WRITE REG-CTREDG FROM WKS-LINHA-80
043200*
043300     IF CTED-QTD-JANELAS > 0
043400        MOVE SPACES TO WKS-LINHA-80
043500        MOVE CTED-INICIO (1) TO WKS-MASCARA
043600        STRING 'MELHOR OPORTUNIDADE ...: INICIO ' WKS-MASCARA
043700            DELIMITED BY SIZE INTO WKS-LINHA-80
043800        WRITE REG-CTREDG FROM WKS-LINHA-80
043900        MOVE SPACES TO WKS-LINHA-80
044000        MOVE CTED-FIM (1) TO WKS-MASCARA
044100        STRING '                         FIM     ' WKS-MASCARA
044200            DELIMITED BY SIZE INTO WKS-LINHA-80
044300        WRITE REG-CTREDG FROM WKS-LINHA-80
044400        MOVE SPACES TO WKS-LINHA-80
044500        MOVE CTED-SCORE (1) TO WKS-MASCARA-1D
044600        STRING '                         SCORE   ' WKS-MASCARA-1D
044700            DELIMITED BY SIZE INTO WKS-LINHA-80
044800        WRITE REG-CTREDG FROM WKS-LINHA-80
044900     END-IF
045000     MOVE ALL '=' TO WKS-LINHA-80
045100     WRITE REG-CTREDG FROM WKS-LINHA-80.
045200 600-IMPRIMIR-ESTATISTICAS-EDG-E. EXIT.
045300*
045400 610-ACUMULAR-ESTATISTICA-EDG SECTION.
045500     ADD CTED-TAMANHO (WKS-RANK)  TO WKS-SOMA-TAMANHOS
045600     ADD CTED-PCT-OCUP (WKS-RANK) TO WKS-SOMA-OCUPACAO.
045700 610-ACUMULAR-ESTATISTICA-EDG-E. EXIT.
045800******************************************************************
045900*             F E C H A M E N T O   D O   R E L A T O R I O      *
046000******************************************************************
046100 900-FECHAR-RELATORIO SECTION.
046200     CLOSE CTREDG.
046300 900-FECHAR-RELATORIO-E. EXIT.
